000100******************************************************************
000200*    CTAB010  --  ACCOUNT SERVICE BATCH MAINTENANCE              *
000300*    BANCO ANDINO S.A. - DIVISION DE SISTEMAS                    *
000400******************************************************************
000500*    PROCESSES THE ACCOUNT-SIDE REQUEST STREAM (ACCTREQ.DAT):
000600*    OPEN ACCOUNT, CLOSE (UNREGISTER) ACCOUNT, GET ONE ACCOUNT,
000700*    AND LIST ALL ACCOUNTS FOR A USER.  READS THE ACCOUNT-USER
000800*    AND ACCOUNT MASTERS INTO TABLES, APPLIES EACH REQUEST IN
000900*    FILE ORDER, AND WRITES THE REFRESHED ACCOUNT MASTER (NEW
001000*    GENERATION) PLUS A RESPONSE RECORD PER REQUEST.
001100******************************************************************
001200*    CHANGE LOG
001300*    ------------------------------------------------------------
001400*    1989-03-20  RMG  000000  ORIGINAL PROGRAM -- CREATE-ACCOUNT
001500*                              ONLY, NO CLOSE, NO QUERIES.
001600*    1990-02-05  RMG  000500  ADDED CLOSE-ACCOUNT (DELETEACCOUNT)
001700*                              AND THE COMMON REQUEST/RESPONSE
001800*                              COPYBOOKS SHARED WITH THE NEW
001900*                              TRANSACTION-SIDE PROGRAM (CTAB020).
002000*    1991-07-22  RMG  001120  NEXT-ACCOUNT-NUMBER NOW TAKEN FROM
002100*                              THE LAST MASTER RECORD INSTEAD OF
002200*                              THE OLD RANDOM-NUMBER-WITH-RETRY
002300*                              ROUTINE -- THAT ROUTINE KEPT
002400*                              COLLIDING ON RERUNS, SEE PROBLEM
002500*                              TICKET 001120.
002600*    1992-11-30  RMG  001905  ADDED GET-ACCOUNT REQUEST TYPE FOR
002700*                              THE NEW TELLER INQUIRY SCREEN FEED.
002800*    1993-06-30  LCH  002240  ADDED LIST-ACCOUNTS-BY-USER REQUEST
002900*                              TYPE; ONE RESPONSE RECORD PER
003000*                              ACCOUNT FOUND, IN MASTER FILE
003100*                              ORDER, MATCHING THE OLD TELLER
003200*                              REPORT'S SEQUENCE.
003300*    1995-01-09  LCH  004890  ACCOUNT TABLE ENLARGED TO 2000
003400*                              ENTRIES -- 200 USERS TIMES THE
003500*                              10-ACCOUNT CEILING WAS TOO TIGHT
003600*                              AFTER THE NORTE BRANCH CONVERSION.
003700*    1998-08-19  DJP  006603  Y2K REMEDIATION -- DATE WORK AREA
003800*                              NOW 4-DIGIT CENTURY THROUGHOUT
003900*                              (SEE CTATIMWS), NO 2-DIGIT YEAR
004000*                              COMPARISONS LEFT IN THIS PROGRAM.
004100*    1999-02-14  DJP  006715  Y2K FOLLOW-UP -- CONFIRMED REGRESSION
004200*                              RUN AGAINST 2000-01-01 TEST DECK,
004300*                              NO FINDINGS.
004400*    2003-09-02  MQT  008410  ADDED UPSI-0 VERBOSE-TRACE SWITCH SO
004500*                              OPERATIONS CAN TURN ON THE PER-
004600*                              REQUEST DISPLAY LINE WITHOUT A
004700*                              RECOMPILE DURING A RERUN.
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000*-----------------------------------------------------------------
005100 PROGRAM-ID.    CTAB010.
005200 AUTHOR.        R. MAMANI GUZMAN.
005300 INSTALLATION.  BANCO ANDINO S.A. - DIVISION DE SISTEMAS.
005400 DATE-WRITTEN.  1989-03-20.
005500 DATE-COMPILED.
005600 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*-----------------------------------------------------------------
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-370.
006200 OBJECT-COMPUTER.   IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS HEX-DIGIT-CLASS IS "0" THRU "9", "A" THRU "F"
006600     UPSI-0 ON STATUS IS CTL-VERBOSE-TRACE-ON
006700            OFF STATUS IS CTL-VERBOSE-TRACE-OFF.
006800*-----------------------------------------------------------------
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT  CTU-USER-FILE     ASSIGN TO "ACCTUSR"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS FS-ACCTUSR.
007400
007500     SELECT  CTA-ACCT-FILE-IN  ASSIGN TO "ACCTMST"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS FS-ACCTMST.
007800
007900     SELECT  CTA-ACCT-FILE-OUT ASSIGN TO "ACCTMSN"
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS FS-ACCTMSN.
008200
008300     SELECT  CTQ-REQUEST-FILE  ASSIGN TO "ACCTREQ"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS FS-ACCTREQ.
008600
008700     SELECT  CTR-RESPONSE-FILE ASSIGN TO "ACCTRSP"
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS FS-ACCTRSP.
009000******************************************************************
009100 DATA DIVISION.
009200*-----------------------------------------------------------------
009300 FILE SECTION.
009400 FD  CTU-USER-FILE.
009500     COPY CTAUSRFD.
009600
009700 FD  CTA-ACCT-FILE-IN.
009800     COPY CTAACTFD.
009900
010000 FD  CTA-ACCT-FILE-OUT.
010100     COPY CTAACTFD REPLACING LEADING ==CTA== BY ==CTO==.
010200
010300 FD  CTQ-REQUEST-FILE.
010400     COPY CTAREQFD.
010500
010600 FD  CTR-RESPONSE-FILE.
010700     COPY CTARSPFD.
010800*-----------------------------------------------------------------
010900 WORKING-STORAGE SECTION.
011000*-----------------------------------------------------------------
011100 COPY CTAERRWS.
011200 COPY CTATIMWS.
011300
011400 01  WSF-FSTATUS.
011500     05  FS-ACCTUSR              PIC X(02) VALUE "00".
011600     05  FS-ACCTMST              PIC X(02) VALUE "00".
011700     05  FS-ACCTMSN              PIC X(02) VALUE "00".
011800     05  FS-ACCTREQ              PIC X(02) VALUE "00".
011900     05  FS-ACCTRSP              PIC X(02) VALUE "00".
012000     05  FILLER                  PIC X(02) VALUE SPACES.
012100
012200 01  WSV-VARIABLES.
012300     05  WSV-FSTATUS             PIC X(02) VALUE SPACES.
012400     05  WSV-RUTINA              PIC X(20) VALUE SPACES.
012500     05  WSV-ACCION              PIC X(20) VALUE SPACES.
012600     05  FILLER                  PIC X(01) VALUE SPACES.
012700
012800 01  WSC-CONSTANTES.
012900     05  WSC-MAX-ACCOUNTS        PIC 9(02) COMP VALUE 10.
013000     05  WSC-FIRST-ACCT-NUM      PIC 9(10) VALUE 1000000000.
013100     05  WSC-MAX-USERS           PIC 9(04) COMP VALUE 0200.
013200     05  WSC-MAX-ACCOUNT-ROWS    PIC 9(04) COMP VALUE 2000.
013300     05  FILLER                  PIC X(01) VALUE SPACES.
013400
013500 01  WSS-SWITCHES.
013600     05  WS-FIN-CTUUSR           PIC 9(01) VALUE 0.
013700         88  FIN-CTUUSR-OK               VALUE 1.
013800     05  WS-FIN-CTAACT           PIC 9(01) VALUE 0.
013900         88  FIN-CTAACT-OK               VALUE 1.
014000     05  WS-FIN-CTQREQ           PIC 9(01) VALUE 0.
014100         88  FIN-CTQREQ-OK               VALUE 1.
014200     05  FILLER                  PIC X(01) VALUE SPACES.
014300
014400*-----------------------------------------------------------------
014500*    USER MASTER TABLE -- LOADED ONCE AT START OF RUN SO EVERY
014600*    LOOKUP IS A TABLE SEARCH RATHER THAN A RE-READ OF ACCTUSR;
014700*    THE MASTER FILE ITSELF CARRIES NO INDEX (SEE DESIGN NOTE
014800*    PROBLEM TICKET 000500).
014900*-----------------------------------------------------------------
015000 01  WSU-USER-TABLE.
015100     05  WSU-USER-ROW OCCURS 200 TIMES
015200                      INDEXED BY WSU-USER-IX.
015300         10  WSU-TAB-USER-ID     PIC 9(09).
015400         10  WSU-TAB-USER-NAME   PIC X(30).
015500 77  WSU-USER-COUNT              PIC 9(04) COMP VALUE 0.
015600
015700 01  WSB-ACCOUNT-TABLE.
015800     05  WSB-ACCOUNT-ROW OCCURS 2000 TIMES
015900                         INDEXED BY WSB-ACCOUNT-IX.
016000         10  WSB-TAB-ACCOUNT-ID      PIC 9(09).
016100         10  WSB-TAB-USER-ID         PIC 9(09).
016200         10  WSB-TAB-ACCOUNT-NUMBER  PIC X(10).
016300         10  WSB-TAB-ACCOUNT-NUM-N REDEFINES
016400                 WSB-TAB-ACCOUNT-NUMBER PIC 9(10).
016500         10  WSB-TAB-STATUS          PIC X(01).
016600         10  WSB-TAB-BALANCE         PIC S9(13).
016700         10  WSB-TAB-REGISTERED-AT   PIC X(26).
016800         10  WSB-TAB-UNREGISTERED-AT PIC X(26).
016900 77  WSB-ACCOUNT-COUNT           PIC 9(04) COMP VALUE 0.
017000
017100*-----------------------------------------------------------------
017200*    REQUEST-PROCESSING WORK FIELDS
017300*-----------------------------------------------------------------
017400 77  WSR-FOUND-USER-SW           PIC X(01) VALUE "N".
017500     88  WSR-USER-FOUND                   VALUE "Y".
017600 77  WSR-FOUND-ACCOUNT-SW        PIC X(01) VALUE "N".
017700     88  WSR-ACCOUNT-FOUND                VALUE "Y".
017800 77  WSR-USER-ROW-IX             PIC 9(04) COMP VALUE 0.
017900 77  WSR-ACCOUNT-ROW-IX          PIC 9(04) COMP VALUE 0.
018000 77  WSR-USER-ACCOUNT-COUNT      PIC 9(02) COMP VALUE 0.
018100 77  WSR-NEXT-ACCT-NUM           PIC 9(10) VALUE 0.
018200 77  WSR-NEXT-ACCT-NUM-X REDEFINES WSR-NEXT-ACCT-NUM
018300                                  PIC X(10).
018400 77  WSR-NEXT-ACCT-ID            PIC 9(09) COMP VALUE 0.
018500 77  WSR-SCAN-IX                 PIC 9(04) COMP VALUE 0.
018600
018700 77  WSX-REQUEST-COUNT           PIC 9(07) COMP VALUE 0.
018800 77  WSX-CREATE-COUNT            PIC 9(07) COMP VALUE 0.
018900 77  WSX-CLOSE-COUNT             PIC 9(07) COMP VALUE 0.
019000 77  WSX-GET-COUNT               PIC 9(07) COMP VALUE 0.
019100 77  WSX-LIST-COUNT              PIC 9(07) COMP VALUE 0.
019200 77  WSX-REJECT-COUNT            PIC 9(07) COMP VALUE 0.
019300
019400******************************************************************
019500 PROCEDURE DIVISION.
019600*-----------------------------------------------------------------
019700*    TOP-LEVEL FLOW -- 1000/2000/3000/9000 ONLY PERFORM DETAIL
019800*    PARAGRAPHS AND FALL THROUGH TO ONE ANOTHER; ALL DETAIL
019900*    PARAGRAPHS ARE HELD BACK UNTIL AFTER 9000-EXIT SO THAT NONE
020000*    OF THEM IS EVER REACHED BY FALLING THROUGH BY ACCIDENT.
020100*-----------------------------------------------------------------
020200 1000-INICIO-PROGRAMA.
020300*-----------------------------------------------------------------
020400     PERFORM 1010-OPEN-FILES          THRU 1010-EXIT.
020500     PERFORM 1020-LOAD-USER-TABLE     THRU 1020-EXIT.
020600     PERFORM 1030-LOAD-ACCOUNT-TABLE  THRU 1030-EXIT.
020700     PERFORM 1040-OBTENER-FECHA       THRU 1040-EXIT.
020800     PERFORM 1050-READ-REQUEST        THRU 1050-EXIT.
020900
021000******************************************************************
021100 2000-PROCESO-PROGRAMA.
021200*-----------------------------------------------------------------
021300     PERFORM 2010-DISPATCH-REQUEST THRU 2010-EXIT
021400         UNTIL FIN-CTQREQ-OK.
021500
021600******************************************************************
021700 3000-FIN-PROGRAMA.
021800*-----------------------------------------------------------------
021900     PERFORM 3010-DUMP-ACCOUNT-TABLE THRU 3010-EXIT.
022000     PERFORM 3020-CLOSE-FILES        THRU 3020-EXIT.
022100     PERFORM 3030-CARGA-DETALLES     THRU 3030-EXIT.
022200     STOP RUN.
022300
022400******************************************************************
022500 9000-ERROR-PGM.
022600*-----------------------------------------------------------------
022700     DISPLAY "================================".
022800     DISPLAY "------ DETALLES DE ERROR -------".
022900     DISPLAY "------      CTAB010      -------".
023000     DISPLAY "================================".
023100     DISPLAY " RUTINA          :" WSV-RUTINA.
023200     DISPLAY " ACCION DE ERROR :" WSV-ACCION.
023300     DISPLAY " CODIGO DE ERROR :" WSV-FSTATUS.
023400     DISPLAY "================================".
023500     MOVE 16 TO RETURN-CODE.
023600     STOP RUN.
023700 9000-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100*    DETAIL PARAGRAPHS -- REACHED ONLY VIA PERFORM ... THRU ...
024200*    FROM THE TOP-LEVEL FLOW ABOVE.
024300******************************************************************
024400 1010-OPEN-FILES.
024500     OPEN INPUT  CTU-USER-FILE
024600          INPUT  CTA-ACCT-FILE-IN
024700          INPUT  CTQ-REQUEST-FILE
024800          OUTPUT CTA-ACCT-FILE-OUT
024900          OUTPUT CTR-RESPONSE-FILE.
025000     IF (FS-ACCTUSR NOT = "00" AND NOT = "97")
025100        OR (FS-ACCTMST NOT = "00" AND NOT = "97")
025200        OR (FS-ACCTREQ NOT = "00" AND NOT = "97")
025300        OR (FS-ACCTMSN NOT = "00")
025400        OR (FS-ACCTRSP NOT = "00")
025500         MOVE "1010-OPEN-FILES"  TO WSV-RUTINA
025600         MOVE "OPEN"             TO WSV-ACCION
025700         PERFORM 9000-ERROR-PGM  THRU 9000-EXIT
025800     END-IF.
025900 1010-EXIT.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300 1020-LOAD-USER-TABLE.
026400*-----------------------------------------------------------------
026500     PERFORM 1021-READ-ONE-USER THRU 1021-EXIT
026600         UNTIL FIN-CTUUSR-OK.
026700 1020-EXIT.
026800     EXIT.
026900
027000 1021-READ-ONE-USER.
027100     READ CTU-USER-FILE
027200         AT END
027300             SET FIN-CTUUSR-OK TO TRUE
027400         NOT AT END
027500             ADD 1 TO WSU-USER-COUNT
027600             SET WSU-USER-IX TO WSU-USER-COUNT
027700             MOVE CTU-USER-ID   TO WSU-TAB-USER-ID (WSU-USER-IX)
027800             MOVE CTU-USER-NAME TO WSU-TAB-USER-NAME (WSU-USER-IX)
027900     END-READ.
028000 1021-EXIT.
028100     EXIT.
028200
028300*-----------------------------------------------------------------
028400 1030-LOAD-ACCOUNT-TABLE.
028500*-----------------------------------------------------------------
028600     PERFORM 1031-READ-ONE-ACCOUNT THRU 1031-EXIT
028700         UNTIL FIN-CTAACT-OK.
028800 1030-EXIT.
028900     EXIT.
029000
029100 1031-READ-ONE-ACCOUNT.
029200     READ CTA-ACCT-FILE-IN
029300         AT END
029400             SET FIN-CTAACT-OK TO TRUE
029500         NOT AT END
029600             ADD 1 TO WSB-ACCOUNT-COUNT
029700             SET WSB-ACCOUNT-IX TO WSB-ACCOUNT-COUNT
029800             MOVE CTA-ACCOUNT-ID TO
029900                 WSB-TAB-ACCOUNT-ID (WSB-ACCOUNT-IX)
030000             MOVE CTA-USER-ID TO
030100                 WSB-TAB-USER-ID (WSB-ACCOUNT-IX)
030200             MOVE CTA-ACCOUNT-NUMBER TO
030300                 WSB-TAB-ACCOUNT-NUMBER (WSB-ACCOUNT-IX)
030400             MOVE CTA-ACCOUNT-STATUS TO
030500                 WSB-TAB-STATUS (WSB-ACCOUNT-IX)
030600             MOVE CTA-BALANCE TO
030700                 WSB-TAB-BALANCE (WSB-ACCOUNT-IX)
030800             MOVE CTA-REGISTERED-AT TO
030900                 WSB-TAB-REGISTERED-AT (WSB-ACCOUNT-IX)
031000             MOVE CTA-UNREGISTERED-AT TO
031100                 WSB-TAB-UNREGISTERED-AT (WSB-ACCOUNT-IX)
031200     END-READ.
031300 1031-EXIT.
031400     EXIT.
031500
031600*-----------------------------------------------------------------
031700 1040-OBTENER-FECHA.
031800*-----------------------------------------------------------------
031900     ACCEPT CTD-TODAY-YMD   FROM DATE YYYYMMDD.
032000     ACCEPT CTD-NOW-HHMMSS  FROM TIME.
032100     STRING CTD-TODAY-CCYY  DELIMITED BY SIZE
032200            "-"             DELIMITED BY SIZE
032300            CTD-TODAY-MM    DELIMITED BY SIZE
032400            "-"             DELIMITED BY SIZE
032500            CTD-TODAY-DD    DELIMITED BY SIZE
032600            " "             DELIMITED BY SIZE
032700            CTD-NOW-HH      DELIMITED BY SIZE
032800            ":"             DELIMITED BY SIZE
032900            CTD-NOW-MM      DELIMITED BY SIZE
033000            ":"             DELIMITED BY SIZE
033100            CTD-NOW-SS      DELIMITED BY SIZE
033200         INTO CTD-TIMESTAMP-26.
033300 1040-EXIT.
033400     EXIT.
033500
033600*-----------------------------------------------------------------
033700 1050-READ-REQUEST.
033800*-----------------------------------------------------------------
033900     READ CTQ-REQUEST-FILE
034000         AT END
034100             SET FIN-CTQREQ-OK TO TRUE
034200         NOT AT END
034300             ADD 1 TO WSX-REQUEST-COUNT
034400     END-READ.
034500 1050-EXIT.
034600     EXIT.
034700
034800 2010-DISPATCH-REQUEST.
034900     INITIALIZE CTR-RESPONSE-RECORD.
035000     MOVE CTQ-REQUEST-TYPE TO CTR-REQUEST-TYPE.
035100     IF CTL-VERBOSE-TRACE-ON
035200         DISPLAY "CTAB010 PROCESSING REQUEST " CTQ-REQUEST-TYPE
035300     END-IF.
035400     EVALUATE TRUE
035500         WHEN CTQ-REQ-CREATE-ACCOUNT
035600             PERFORM 2100-CREATE-ACCOUNT THRU 2100-EXIT
035700             ADD 1 TO WSX-CREATE-COUNT
035800         WHEN CTQ-REQ-CLOSE-ACCOUNT
035900             PERFORM 2200-CLOSE-ACCOUNT  THRU 2200-EXIT
036000             ADD 1 TO WSX-CLOSE-COUNT
036100         WHEN CTQ-REQ-GET-ACCOUNT
036200             PERFORM 2300-GET-ACCOUNT    THRU 2300-EXIT
036300             ADD 1 TO WSX-GET-COUNT
036400         WHEN CTQ-REQ-LIST-ACCOUNTS
036500             PERFORM 2400-LIST-ACCOUNTS  THRU 2400-EXIT
036600             ADD 1 TO WSX-LIST-COUNT
036700         WHEN OTHER
036800             MOVE "F" TO CTR-RESULT-CODE
036900             MOVE "REQUEST_TYPE_NOT_RECOGNISED"
037000                                          TO CTR-REJECT-REASON
037100             WRITE CTR-RESPONSE-RECORD
037200             ADD 1 TO WSX-REJECT-COUNT
037300     END-EVALUATE.
037400     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
037500 2010-EXIT.
037600     EXIT.
037700
037800*=================================================================
037900*    2100-CREATE-ACCOUNT
038000*=================================================================
038100 2100-CREATE-ACCOUNT.
038200     MOVE CTQ-USER-ID TO CTR-USER-ID.
038300     PERFORM 2110-FIND-USER THRU 2110-EXIT.
038400     IF NOT WSR-USER-FOUND
038500         MOVE "F"                  TO CTR-RESULT-CODE
038600         MOVE CTE-USER-NOT-FOUND   TO CTR-REJECT-REASON
038700         WRITE CTR-RESPONSE-RECORD
038800         GO TO 2100-EXIT
038900     END-IF.
039000     PERFORM 2120-COUNT-USER-ACCOUNTS THRU 2120-EXIT.
039100     IF WSR-USER-ACCOUNT-COUNT = WSC-MAX-ACCOUNTS
039200         MOVE "F"                       TO CTR-RESULT-CODE
039300         MOVE CTE-MAX-ACCOUNT-PER-USER  TO CTR-REJECT-REASON
039400         WRITE CTR-RESPONSE-RECORD
039500         GO TO 2100-EXIT
039600     END-IF.
039700     PERFORM 2130-NEXT-ACCOUNT-NUMBER THRU 2130-EXIT.
039800     PERFORM 2140-WRITE-NEW-ACCOUNT   THRU 2140-EXIT.
039900     MOVE "S"                   TO CTR-RESULT-CODE
040000     MOVE WSR-NEXT-ACCT-NUM-X   TO CTR-ACCOUNT-NUMBER
040100     MOVE CTD-TIMESTAMP-26      TO CTR-EVENT-AT
040200     WRITE CTR-RESPONSE-RECORD.
040300 2100-EXIT.
040400     EXIT.
040500
040600 2110-FIND-USER.
040700     MOVE "N" TO WSR-FOUND-USER-SW.
040800     SET WSU-USER-IX TO 1.
040900     SEARCH WSU-USER-ROW
041000         AT END
041100             CONTINUE
041200         WHEN WSU-TAB-USER-ID (WSU-USER-IX) = CTQ-USER-ID
041300             MOVE "Y" TO WSR-FOUND-USER-SW
041400             MOVE WSU-USER-IX TO WSR-USER-ROW-IX
041500     END-SEARCH.
041600 2110-EXIT.
041700     EXIT.
041800
041900 2120-COUNT-USER-ACCOUNTS.
042000     MOVE 0 TO WSR-USER-ACCOUNT-COUNT.
042100     IF WSB-ACCOUNT-COUNT > 0
042200         PERFORM 2121-TALLY-ONE-ACCOUNT THRU 2121-EXIT
042300             VARYING WSR-SCAN-IX FROM 1 BY 1
042400             UNTIL WSR-SCAN-IX > WSB-ACCOUNT-COUNT
042500     END-IF.
042600 2120-EXIT.
042700     EXIT.
042800
042900 2121-TALLY-ONE-ACCOUNT.
043000     IF WSB-TAB-USER-ID (WSR-SCAN-IX) = CTQ-USER-ID
043100         ADD 1 TO WSR-USER-ACCOUNT-COUNT
043200     END-IF.
043300 2121-EXIT.
043400     EXIT.
043500
043600 2130-NEXT-ACCOUNT-NUMBER.
043700*    PROBLEM TICKET 001120 -- THE ORIGINAL ROUTINE GENERATED A
043800*    RANDOM CANDIDATE NUMBER AND RETRIED ON COLLISION; THE VALUE
043900*    IT COMPUTED WAS NEVER ACTUALLY STORED.  REPLACED WITH A
044000*    STRAIGHT INCREMENT OF THE LAST MASTER RECORD'S NUMBER.
044100     IF WSB-ACCOUNT-COUNT = 0
044200         MOVE WSC-FIRST-ACCT-NUM TO WSR-NEXT-ACCT-NUM
044300     ELSE
044400         SET WSB-ACCOUNT-IX TO WSB-ACCOUNT-COUNT
044500         COMPUTE WSR-NEXT-ACCT-NUM =
044600             WSB-TAB-ACCOUNT-NUM-N (WSB-ACCOUNT-IX) + 1
044700     END-IF.
044800 2130-EXIT.
044900     EXIT.
045000
045100 2140-WRITE-NEW-ACCOUNT.
045200     ADD 1 TO WSB-ACCOUNT-COUNT.
045300     SET WSB-ACCOUNT-IX TO WSB-ACCOUNT-COUNT.
045400     COMPUTE WSR-NEXT-ACCT-ID = WSB-ACCOUNT-COUNT.
045500     MOVE WSR-NEXT-ACCT-ID TO WSB-TAB-ACCOUNT-ID (WSB-ACCOUNT-IX).
045600     MOVE CTQ-USER-ID      TO WSB-TAB-USER-ID (WSB-ACCOUNT-IX).
045700     MOVE WSR-NEXT-ACCT-NUM-X TO
045800         WSB-TAB-ACCOUNT-NUMBER (WSB-ACCOUNT-IX).
045900     MOVE "I"              TO WSB-TAB-STATUS (WSB-ACCOUNT-IX).
046000     MOVE CTQ-AMOUNT       TO WSB-TAB-BALANCE (WSB-ACCOUNT-IX).
046100     MOVE CTD-TIMESTAMP-26 TO
046200         WSB-TAB-REGISTERED-AT (WSB-ACCOUNT-IX).
046300     MOVE SPACES           TO
046400         WSB-TAB-UNREGISTERED-AT (WSB-ACCOUNT-IX).
046500 2140-EXIT.
046600     EXIT.
046700
046800*=================================================================
046900*    2200-CLOSE-ACCOUNT  (DELETEACCOUNT)
047000*=================================================================
047100 2200-CLOSE-ACCOUNT.
047200     MOVE CTQ-USER-ID        TO CTR-USER-ID.
047300     MOVE CTQ-ACCOUNT-NUMBER TO CTR-ACCOUNT-NUMBER.
047400     PERFORM 2110-FIND-USER THRU 2110-EXIT.
047500     IF NOT WSR-USER-FOUND
047600         MOVE "F"                  TO CTR-RESULT-CODE
047700         MOVE CTE-USER-NOT-FOUND   TO CTR-REJECT-REASON
047800         WRITE CTR-RESPONSE-RECORD
047900         GO TO 2200-EXIT
048000     END-IF.
048100     PERFORM 2220-FIND-ACCOUNT THRU 2220-EXIT.
048200     IF NOT WSR-ACCOUNT-FOUND
048300         MOVE "F"                     TO CTR-RESULT-CODE
048400         MOVE CTE-ACCOUNT-NOT-FOUND   TO CTR-REJECT-REASON
048500         WRITE CTR-RESPONSE-RECORD
048600         GO TO 2200-EXIT
048700     END-IF.
048800     PERFORM 2230-VALIDATE-CLOSE THRU 2230-EXIT.
048900     IF CTR-RESULT-CODE = "F"
049000         WRITE CTR-RESPONSE-RECORD
049100         GO TO 2200-EXIT
049200     END-IF.
049300     PERFORM 2240-REWRITE-CLOSED-ACCOUNT THRU 2240-EXIT.
049400     MOVE "S"              TO CTR-RESULT-CODE
049500     MOVE CTD-TIMESTAMP-26 TO CTR-EVENT-AT
049600     WRITE CTR-RESPONSE-RECORD.
049700 2200-EXIT.
049800     EXIT.
049900
050000 2220-FIND-ACCOUNT.
050100     MOVE "N" TO WSR-FOUND-ACCOUNT-SW.
050200     IF WSB-ACCOUNT-COUNT > 0
050300         SET WSB-ACCOUNT-IX TO 1
050400         SEARCH WSB-ACCOUNT-ROW
050500             AT END
050600                 CONTINUE
050700             WHEN WSB-TAB-ACCOUNT-NUMBER (WSB-ACCOUNT-IX)
050800                      = CTQ-ACCOUNT-NUMBER
050900                 MOVE "Y" TO WSR-FOUND-ACCOUNT-SW
051000                 MOVE WSB-ACCOUNT-IX TO WSR-ACCOUNT-ROW-IX
051100         END-SEARCH
051200     END-IF.
051300 2220-EXIT.
051400     EXIT.
051500
051600 2230-VALIDATE-CLOSE.
051700     MOVE "S" TO CTR-RESULT-CODE.
051800     IF WSB-TAB-USER-ID (WSR-ACCOUNT-ROW-IX) NOT = CTQ-USER-ID
051900         MOVE "F"                        TO CTR-RESULT-CODE
052000         MOVE CTE-USER-ACCOUNT-UN-MATCH  TO CTR-REJECT-REASON
052100         GO TO 2230-EXIT
052200     END-IF.
052300     IF WSB-TAB-STATUS (WSR-ACCOUNT-ROW-IX) = "U"
052400         MOVE "F"                        TO CTR-RESULT-CODE
052500         MOVE CTE-ACCOUNT-ALREADY-UNREG  TO CTR-REJECT-REASON
052600         GO TO 2230-EXIT
052700     END-IF.
052800     IF WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) > 0
052900         MOVE "F"                        TO CTR-RESULT-CODE
053000         MOVE CTE-BALANCE-NOT-EMPTY      TO CTR-REJECT-REASON
053100     END-IF.
053200 2230-EXIT.
053300     EXIT.
053400
053500 2240-REWRITE-CLOSED-ACCOUNT.
053600     MOVE "U"              TO WSB-TAB-STATUS (WSR-ACCOUNT-ROW-IX).
053700     MOVE CTD-TIMESTAMP-26 TO
053800         WSB-TAB-UNREGISTERED-AT (WSR-ACCOUNT-ROW-IX).
053900 2240-EXIT.
054000     EXIT.
054100
054200*=================================================================
054300*    2300-GET-ACCOUNT
054400*=================================================================
054500 2300-GET-ACCOUNT.
054600     MOVE "N" TO WSR-FOUND-ACCOUNT-SW.
054700     IF WSB-ACCOUNT-COUNT > 0
054800         PERFORM 2310-SCAN-FOR-ACCOUNT-ID THRU 2310-EXIT
054900             VARYING WSR-SCAN-IX FROM 1 BY 1
055000             UNTIL WSR-SCAN-IX > WSB-ACCOUNT-COUNT
055100                 OR WSR-ACCOUNT-FOUND
055200     END-IF.
055300     IF WSR-ACCOUNT-FOUND
055400         MOVE "S"                TO CTR-RESULT-CODE
055500         MOVE CTQ-ACCOUNT-ID     TO CTR-ACCOUNT-ID
055600         MOVE WSB-TAB-USER-ID (WSR-ACCOUNT-ROW-IX)
055700                                 TO CTR-USER-ID
055800         MOVE WSB-TAB-ACCOUNT-NUMBER (WSR-ACCOUNT-ROW-IX)
055900                                 TO CTR-ACCOUNT-NUMBER
056000         MOVE WSB-TAB-STATUS (WSR-ACCOUNT-ROW-IX)
056100                                 TO CTR-ACCOUNT-STATUS
056200         MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX)
056300                                 TO CTR-BALANCE
056400     ELSE
056500         MOVE "F"                    TO CTR-RESULT-CODE
056600         MOVE CTE-ACCOUNT-NOT-FOUND  TO CTR-REJECT-REASON
056700         MOVE CTQ-ACCOUNT-ID         TO CTR-ACCOUNT-ID
056800     END-IF.
056900     WRITE CTR-RESPONSE-RECORD.
057000 2300-EXIT.
057100     EXIT.
057200
057300 2310-SCAN-FOR-ACCOUNT-ID.
057400     IF WSB-TAB-ACCOUNT-ID (WSR-SCAN-IX) = CTQ-ACCOUNT-ID
057500         MOVE "Y" TO WSR-FOUND-ACCOUNT-SW
057600         MOVE WSR-SCAN-IX TO WSR-ACCOUNT-ROW-IX
057700     END-IF.
057800 2310-EXIT.
057900     EXIT.
058000
058100*=================================================================
058200*    2400-LIST-ACCOUNTS-BY-USER
058300*=================================================================
058400 2400-LIST-ACCOUNTS.
058500     MOVE CTQ-USER-ID TO CTR-USER-ID.
058600     PERFORM 2110-FIND-USER THRU 2110-EXIT.
058700     IF NOT WSR-USER-FOUND
058800         MOVE "F"                  TO CTR-RESULT-CODE
058900         MOVE CTE-USER-NOT-FOUND   TO CTR-REJECT-REASON
059000         WRITE CTR-RESPONSE-RECORD
059100         GO TO 2400-EXIT
059200     END-IF.
059300     IF WSB-ACCOUNT-COUNT > 0
059400         PERFORM 2410-LIST-ONE-IF-OWNED THRU 2410-EXIT
059500             VARYING WSR-SCAN-IX FROM 1 BY 1
059600             UNTIL WSR-SCAN-IX > WSB-ACCOUNT-COUNT
059700     END-IF.
059800 2400-EXIT.
059900     EXIT.
060000
060100 2410-LIST-ONE-IF-OWNED.
060200     IF WSB-TAB-USER-ID (WSR-SCAN-IX) = CTQ-USER-ID
060300         INITIALIZE CTR-RESPONSE-RECORD
060400         MOVE CTQ-REQUEST-TYPE                  TO
060500             CTR-REQUEST-TYPE
060600         MOVE "S"                                TO
060700             CTR-RESULT-CODE
060800         MOVE CTQ-USER-ID                        TO
060900             CTR-USER-ID
061000         MOVE WSB-TAB-ACCOUNT-ID (WSR-SCAN-IX)   TO
061100             CTR-ACCOUNT-ID
061200         MOVE WSB-TAB-ACCOUNT-NUMBER (WSR-SCAN-IX) TO
061300             CTR-ACCOUNT-NUMBER
061400         MOVE WSB-TAB-STATUS (WSR-SCAN-IX)       TO
061500             CTR-ACCOUNT-STATUS
061600         MOVE WSB-TAB-BALANCE (WSR-SCAN-IX)      TO
061700             CTR-BALANCE
061800         WRITE CTR-RESPONSE-RECORD
061900     END-IF.
062000 2410-EXIT.
062100     EXIT.
062200
062300 3010-DUMP-ACCOUNT-TABLE.
062400     IF WSB-ACCOUNT-COUNT > 0
062500         PERFORM 3011-WRITE-ONE-ACCOUNT THRU 3011-EXIT
062600             VARYING WSR-SCAN-IX FROM 1 BY 1
062700             UNTIL WSR-SCAN-IX > WSB-ACCOUNT-COUNT
062800     END-IF.
062900 3010-EXIT.
063000     EXIT.
063100
063200 3011-WRITE-ONE-ACCOUNT.
063300     INITIALIZE CTO-ACCOUNT-RECORD.
063400     MOVE WSB-TAB-ACCOUNT-ID (WSR-SCAN-IX)     TO
063500         CTO-ACCOUNT-ID.
063600     MOVE WSB-TAB-USER-ID (WSR-SCAN-IX)        TO
063700         CTO-USER-ID.
063800     MOVE WSB-TAB-ACCOUNT-NUMBER (WSR-SCAN-IX) TO
063900         CTO-ACCOUNT-NUMBER.
064000     MOVE WSB-TAB-STATUS (WSR-SCAN-IX)         TO
064100         CTO-ACCOUNT-STATUS.
064200     MOVE WSB-TAB-BALANCE (WSR-SCAN-IX)        TO
064300         CTO-BALANCE.
064400     MOVE WSB-TAB-REGISTERED-AT (WSR-SCAN-IX)  TO
064500         CTO-REGISTERED-AT.
064600     MOVE WSB-TAB-UNREGISTERED-AT (WSR-SCAN-IX) TO
064700         CTO-UNREGISTERED-AT.
064800     WRITE CTA-ACCOUNT-RECORD-OUT.
064900 3011-EXIT.
065000     EXIT.
065100
065200 3020-CLOSE-FILES.
065300     CLOSE CTU-USER-FILE
065400           CTA-ACCT-FILE-IN
065500           CTA-ACCT-FILE-OUT
065600           CTQ-REQUEST-FILE
065700           CTR-RESPONSE-FILE.
065800 3020-EXIT.
065900     EXIT.
066000
066100 3030-CARGA-DETALLES.
066200     DISPLAY "=================================".
066300     DISPLAY "------- DETALLES PROCESO --------".
066400     DISPLAY "-------      CTAB010     --------".
066500     DISPLAY "=================================".
066600     DISPLAY "REQUESTS LEIDOS      = " WSX-REQUEST-COUNT.
066700     DISPLAY "CREATE-ACCOUNT       = " WSX-CREATE-COUNT.
066800     DISPLAY "CLOSE-ACCOUNT        = " WSX-CLOSE-COUNT.
066900     DISPLAY "GET-ACCOUNT          = " WSX-GET-COUNT.
067000     DISPLAY "LIST-ACCOUNTS        = " WSX-LIST-COUNT.
067100     DISPLAY "RECHAZADOS           = " WSX-REJECT-COUNT.
067200     DISPLAY "=================================".
067300     MOVE 00 TO RETURN-CODE.
067400 3030-EXIT.
067500     EXIT.
067600
