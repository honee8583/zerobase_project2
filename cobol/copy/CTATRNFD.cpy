000100******************************************************************
000200*    CTATRNFD  --  TRANSACTION HISTORY RECORD                    *
000300*    USED BY    CTAB020 (TXN SERVICE)                            *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    ------------------------------------------------------------
000700*    1989-05-02  RMG  000000  ORIGINAL LAYOUT.
000800*    1992-10-11  RMG  001877  ADDED CTT-BALANCE-SNAPSHOT, AUDIT
000900*                              ASKED FOR POST-TRANSACTION BALANCE
001000*                              ON EVERY HISTORY ROW.
001100*    1996-02-27  LCH  005210  ADDED CTT-TRANSACTED-AT-R DATE/TIME
001200*                              REDEFINE FOR THE 1-YEAR CANCEL
001300*                              WINDOW EDIT IN CTAB020.
001400******************************************************************
001500 01  CTT-TRANSACTION-RECORD.
001600     05  CTT-TRANSACTION-SEQ     PIC 9(09).
001700     05  CTT-TRANSACTION-ID      PIC X(32).
001800     05  CTT-ACCOUNT-ID          PIC 9(09).
001900     05  CTT-TRANSACTION-TYPE    PIC X(01).
002000         88  CTT-TYPE-USE              VALUE "U".
002100         88  CTT-TYPE-CANCEL           VALUE "C".
002200     05  CTT-TRANSACTION-RESULT  PIC X(01).
002300         88  CTT-RESULT-SUCCESS        VALUE "S".
002400         88  CTT-RESULT-FAIL           VALUE "F".
002500     05  CTT-AMOUNT              PIC S9(11).
002600     05  CTT-BALANCE-SNAPSHOT    PIC S9(13).
002700     05  CTT-TRANSACTED-AT       PIC X(26).
002800     05  CTT-TRANSACTED-AT-R REDEFINES CTT-TRANSACTED-AT.
002900         10  CTT-TRN-DATE        PIC X(10).
003000         10  FILLER              PIC X(01).
003100         10  CTT-TRN-TIME        PIC X(08).
003200         10  FILLER              PIC X(07).
003300     05  FILLER                  PIC X(05).
