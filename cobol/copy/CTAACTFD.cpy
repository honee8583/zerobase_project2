000100******************************************************************
000200*    CTAACTFD  --  ACCOUNT MASTER RECORD                         *
000300*    USED BY    CTAB010 (ACCOUNT SERVICE), CTAB020 (TXN SERVICE) *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    ------------------------------------------------------------
000700*    1989-03-14  RMG  000000  ORIGINAL LAYOUT.
000800*    1991-07-22  RMG  001120  ADDED CTA-ACCOUNT-NUMBER-R NUMERIC
000900*                              REDEFINE SO THE NEXT-NUMBER LOGIC
001000*                              CAN COMPUTE ON IT DIRECTLY.
001100*    1995-01-09  LCH  004890  SPLIT CTA-REGISTERED-AT INTO DATE
001200*                              AND TIME VIA CTA-REGISTERED-AT-R
001300*                              FOR THE MONTH-END AGING REPORT.
001400*    1998-08-19  DJP  006603  Y2K -- NO 2-DIGIT YEAR FIELDS IN
001500*                              THIS RECORD, REVIEWED AND PASSED.
001600******************************************************************
001700 01  CTA-ACCOUNT-RECORD.
001800     05  CTA-ACCOUNT-ID          PIC 9(09).
001900     05  CTA-USER-ID             PIC 9(09).
002000     05  CTA-ACCOUNT-NUMBER      PIC X(10).
002100     05  CTA-ACCOUNT-NUMBER-R REDEFINES CTA-ACCOUNT-NUMBER
002200                                 PIC 9(10).
002300     05  CTA-ACCOUNT-STATUS      PIC X(01).
002400         88  CTA-STATUS-INUSE          VALUE "I".
002500         88  CTA-STATUS-UNREG          VALUE "U".
002600     05  CTA-BALANCE             PIC S9(13).
002700     05  CTA-REGISTERED-AT       PIC X(26).
002800     05  CTA-REGISTERED-AT-R REDEFINES CTA-REGISTERED-AT.
002900         10  CTA-REG-DATE        PIC X(10).
003000         10  FILLER              PIC X(01).
003100         10  CTA-REG-TIME        PIC X(08).
003200         10  FILLER              PIC X(07).
003300     05  CTA-UNREGISTERED-AT     PIC X(26).
003400     05  FILLER                  PIC X(05).
