000100******************************************************************
000200*    CTARSPFD  --  OUTBOUND RESPONSE RECORD (COMMON ENVELOPE)    *
000300*    USED BY    CTAB010 (ACCOUNT SERVICE), CTAB020 (TXN SERVICE) *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    ------------------------------------------------------------
000700*    1990-02-05  RMG  000500  ORIGINAL LAYOUT.
000800*    1993-06-30  RMG  002240  ADDED CTR-REJECT-REASON SO A FAILED
000900*                              REQUEST CARRIES ITS EDIT CODE BACK
001000*                              INSTEAD OF JUST A RETURN-CODE.
001100******************************************************************
001200 01  CTR-RESPONSE-RECORD.
001300     05  CTR-REQUEST-TYPE        PIC X(02).
001400     05  CTR-RESULT-CODE         PIC X(01).
001500         88  CTR-RESULT-OK             VALUE "S".
001600         88  CTR-RESULT-REJECT         VALUE "F".
001700     05  CTR-REJECT-REASON       PIC X(30).
001800     05  CTR-USER-ID             PIC 9(09).
001900     05  CTR-ACCOUNT-ID          PIC 9(09).
002000     05  CTR-ACCOUNT-NUMBER      PIC X(10).
002100     05  CTR-ACCOUNT-STATUS      PIC X(01).
002200     05  CTR-TRANSACTION-ID      PIC X(32).
002300     05  CTR-TRANSACTION-TYPE    PIC X(01).
002400     05  CTR-AMOUNT              PIC S9(11).
002500     05  CTR-BALANCE             PIC S9(13).
002600     05  CTR-EVENT-AT            PIC X(26).
002700     05  FILLER                  PIC X(08).
