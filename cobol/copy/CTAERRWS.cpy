000100******************************************************************
000200*    CTAERRWS  --  REJECT-REASON LITERALS (WORKING-STORAGE)      *
000300*    USED BY    CTAB010 (ACCOUNT SERVICE), CTAB020 (TXN SERVICE) *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    ------------------------------------------------------------
000700*    1990-02-05  RMG  000500  ORIGINAL LITERALS -- ACCOUNT SIDE.
000800*    1993-06-30  RMG  002240  ADDED TXN-SIDE REASONS WHEN THE
000900*                              USE/CANCEL EDITS WERE WRITTEN.
001000******************************************************************
001100 01  CTE-REJECT-REASONS.
001200     05  CTE-USER-NOT-FOUND          PIC X(30)
001300         VALUE "USER_NOT_FOUND".
001400     05  CTE-ACCOUNT-NOT-FOUND       PIC X(30)
001500         VALUE "ACCOUNT_NOT_FOUND".
001600     05  CTE-TRANSACTION-NOT-FOUND   PIC X(30)
001700         VALUE "TRANSACTION_NOT_FOUND".
001800     05  CTE-MAX-ACCOUNT-PER-USER    PIC X(30)
001900         VALUE "MAX_ACCOUNT_PER_USER_10".
002000     05  CTE-USER-ACCOUNT-UN-MATCH   PIC X(30)
002100         VALUE "USER_ACCOUNT_UN_MATCH".
002200     05  CTE-ACCOUNT-ALREADY-UNREG   PIC X(30)
002300         VALUE "ACCOUNT_ALREADY_UNREGISTERED".
002400     05  CTE-BALANCE-NOT-EMPTY       PIC X(30)
002500         VALUE "BALANCE_NOT_EMPTY".
002600     05  CTE-AMOUNT-EXCEED-BALANCE   PIC X(30)
002700         VALUE "AMOUNT_EXCEED_BALANCE".
002800     05  CTE-TRANS-ACCOUNT-UN-MATCH  PIC X(30)
002900         VALUE "TRANSACTION_ACCOUNT_UN_MATCH".
003000     05  CTE-CANCEL-MUST-FULLY       PIC X(30)
003100         VALUE "CANCEL_MUST_FULLY".
003200     05  CTE-TOO-OLD-TO-CANCEL       PIC X(30)
003300         VALUE "TOO_OLD_ORDER_TO_CANCEL".
