000100******************************************************************
000200*    CTATIMWS  --  CURRENT DATE/TIME WORK AREA (WORKING-STORAGE) *
000300*    USED BY    CTAB010 (ACCOUNT SERVICE), CTAB020 (TXN SERVICE) *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    ------------------------------------------------------------
000700*    1990-02-05  RMG  000500  ORIGINAL LAYOUT (ACCEPT FROM DATE,
000800*                              2-DIGIT YEAR).
000900*    1998-08-19  DJP  006603  Y2K -- SWITCHED TO ACCEPT FROM DATE
001000*                              YYYYMMDD, CTD-TODAY-CCYY NOW A
001100*                              FULL 4-DIGIT CENTURY/YEAR.
001200******************************************************************
001300 01  CTD-DATE-TIME-WORK.
001400     05  CTD-TODAY-YMD           PIC 9(08).
001500     05  CTD-TODAY-YMD-R REDEFINES CTD-TODAY-YMD.
001600         10  CTD-TODAY-CCYY      PIC 9(04).
001700         10  CTD-TODAY-MM        PIC 9(02).
001800         10  CTD-TODAY-DD        PIC 9(02).
001900     05  CTD-NOW-HHMMSS          PIC 9(06).
002000     05  CTD-NOW-HHMMSS-R REDEFINES CTD-NOW-HHMMSS.
002100         10  CTD-NOW-HH          PIC 9(02).
002200         10  CTD-NOW-MM          PIC 9(02).
002300         10  CTD-NOW-SS          PIC 9(02).
002400     05  CTD-TIMESTAMP-26        PIC X(26).
002500     05  CTD-TODAY-INT           PIC S9(09) COMP.
002600     05  CTD-ONE-YEAR-AGO-INT    PIC S9(09) COMP.
002700     05  CTD-TRANS-DATE-INT      PIC S9(09) COMP.
002800     05  CTD-LEAP-YEAR-SW        PIC X(01) VALUE "N".
002900         88  CTD-LEAP-YEAR             VALUE "Y".
