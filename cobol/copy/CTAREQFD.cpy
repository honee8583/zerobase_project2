000100******************************************************************
000200*    CTAREQFD  --  INBOUND REQUEST RECORD (COMMON ENVELOPE)      *
000300*    USED BY    CTAB010 (ACCOUNT SERVICE), CTAB020 (TXN SERVICE) *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    ------------------------------------------------------------
000700*    1990-02-05  RMG  000500  ORIGINAL LAYOUT -- ACCOUNT OPS ONLY.
000800*    1993-06-30  RMG  002240  ADDED TXN-SIDE FIELDS (CTQ-AMOUNT,
000900*                              CTQ-TRANSACTION-ID) WHEN THE TWO
001000*                              REQUEST STREAMS WERE UNIFIED ON
001100*                              ONE COPYBOOK.
001200******************************************************************
001300 01  CTQ-REQUEST-RECORD.
001400     05  CTQ-REQUEST-TYPE        PIC X(02).
001500         88  CTQ-REQ-CREATE-ACCOUNT    VALUE "CA".
001600         88  CTQ-REQ-CLOSE-ACCOUNT     VALUE "XA".
001700         88  CTQ-REQ-GET-ACCOUNT       VALUE "GA".
001800         88  CTQ-REQ-LIST-ACCOUNTS     VALUE "LA".
001900         88  CTQ-REQ-USE-BALANCE       VALUE "UB".
002000         88  CTQ-REQ-CANCEL-BALANCE    VALUE "CB".
002100         88  CTQ-REQ-QUERY-TRANS       VALUE "QT".
002200     05  CTQ-USER-ID             PIC 9(09).
002300     05  CTQ-ACCOUNT-NUMBER      PIC X(10).
002400     05  CTQ-ACCOUNT-NUMBER-R REDEFINES CTQ-ACCOUNT-NUMBER
002500                                 PIC 9(10).
002600     05  CTQ-ACCOUNT-ID          PIC 9(09).
002700     05  CTQ-TRANSACTION-ID      PIC X(32).
002800     05  CTQ-AMOUNT              PIC S9(11).
002900     05  FILLER                  PIC X(10).
