000100******************************************************************
000200*    CTAUSRFD  --  ACCOUNT-USER MASTER RECORD                    *
000300*    USED BY    CTAB010 (ACCOUNT SERVICE), CTAB020 (TXN SERVICE) *
000400******************************************************************
000500*    CHANGE LOG                                                 *
000600*    ------------------------------------------------------------
000700*    1989-03-14  RMG  000000  ORIGINAL LAYOUT FOR NEW ACCOUNT
000800*                              OPENING/CLOSING SUBSYSTEM.
000900*    1994-11-02  LCH  004411  ADDED CTU-USER-NAME-R GIVEN/SURNAME
001000*                              REDEFINE FOR THE STATEMENT-PRINT
001100*                              PROJECT (NEVER COMPLETED).
001200******************************************************************
001300 01  CTU-USER-RECORD.
001400     05  CTU-USER-ID             PIC 9(09).
001500     05  CTU-USER-NAME           PIC X(30).
001600     05  CTU-USER-NAME-R  REDEFINES CTU-USER-NAME.
001700         10  CTU-USER-SURNAME    PIC X(15).
001800         10  CTU-USER-GIVEN      PIC X(15).
001900     05  FILLER                  PIC X(05).
