000100******************************************************************
000200*    CTAB020  --  TRANSACTION SERVICE BATCH POSTING              *
000300*    BANCO ANDINO S.A. - DIVISION DE SISTEMAS                     *
000400******************************************************************
000500*    PROCESSES THE TRANSACTION-SIDE REQUEST STREAM (TRANREQ.DAT):
000600*    USE-BALANCE (DEBIT), CANCEL-BALANCE (CREDIT BACK A PRIOR
000700*    USE) AND QUERY-TRANSACTION.  POSTS THE EFFECT TO THE ACCOUNT
000800*    MASTER AND APPENDS A SUCCESS-OR-FAIL RECORD TO THE
000900*    TRANSACTION HISTORY FOR EVERY ATTEMPT, NOT JUST THE ONES
001000*    THAT POST CLEANLY.
001100******************************************************************
001200*    CHANGE LOG
001300*    ------------------------------------------------------------
001400*    1989-05-10  RMG  000000  ORIGINAL PROGRAM -- USE-BALANCE ONLY,
001500*                              SUCCESSFUL ATTEMPTS ONLY, NO HISTORY
001600*                              ROW WRITTEN ON A REJECT.
001700*    1990-02-05  RMG  000500  SWITCHED TO THE SHARED REQUEST AND
001800*                              RESPONSE COPYBOOKS USED BY THE
001900*                              ACCOUNT-SIDE PROGRAM (CTAB010).
002000*    1992-10-11  RMG  001877  FAILED ATTEMPTS NOW WRITTEN TO
002100*                              HISTORY TOO (RESULT = 'F') --
002200*                              AUDIT WANTED A COMPLETE RECORD OF
002300*                              EVERY AMOUNT A TELLER TRIED TO
002400*                              POST, NOT JUST THE ONES THAT WENT
002500*                              THROUGH.
002600*    1993-06-30  LCH  002240  ADDED CANCEL-BALANCE AND THE
002700*                              TRANSACTION-LOOKUP-BY-ID ROUTINE IT
002800*                              NEEDS.
002900*    1996-02-27  LCH  005210  ADDED THE 1-YEAR CANCEL WINDOW EDIT
003000*                              (TOO_OLD_ORDER_TO_CANCEL) AFTER A
003100*                              BRANCH TRIED TO REVERSE A THREE-
003200*                              YEAR-OLD CHARGE.
003300*    1997-04-18  LCH  005640  ADDED QUERY-TRANSACTION REQUEST TYPE
003400*                              FOR THE DISPUTES DESK LOOKUP FEED.
003500*    1998-08-19  DJP  006603  Y2K REMEDIATION -- ONE-YEAR-AGO
003600*                              CUTOFF NOW COMPUTED FROM A 4-DIGIT
003700*                              CENTURY, SEE CTATIMWS.  REMOVED THE
003800*                              OLD "YY > 50" WINDOWING TEST.
003900*    1999-02-14  DJP  006715  Y2K FOLLOW-UP -- CONFIRMED REGRESSION
004000*                              RUN AGAINST 2000-01-01 TEST DECK,
004100*                              NO FINDINGS.
004200*    2001-11-05  DJP  007280  TRANSACTION-ID GENERATOR REWORKED TO
004300*                              A LINEAR-CONGRUENTIAL SEED CHURN --
004400*                              THE OLD ROUTINE HANDED OUT THE SAME
004500*                              ID TWICE WHEN TWO REQUESTS LANDED IN
004600*                              THE SAME CLOCK SECOND.
004700*    2003-09-02  MQT  008410  ADDED UPSI-0 VERBOSE-TRACE SWITCH,
004800*                              SAME AS CTAB010.
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100*-----------------------------------------------------------------
005200 PROGRAM-ID.    CTAB020.
005300 AUTHOR.        R. MAMANI GUZMAN.
005400 INSTALLATION.  BANCO ANDINO S.A. - DIVISION DE SISTEMAS.
005500 DATE-WRITTEN.  1989-05-10.
005600 DATE-COMPILED.
005700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*-----------------------------------------------------------------
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-370.
006300 OBJECT-COMPUTER.   IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS HEX-DIGIT-CLASS IS "0" THRU "9", "A" THRU "F"
006700     UPSI-0 ON STATUS IS CTL-VERBOSE-TRACE-ON
006800            OFF STATUS IS CTL-VERBOSE-TRACE-OFF.
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT  CTU-USER-FILE     ASSIGN TO "ACCTUSR"
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS FS-ACCTUSR.
007500
007600     SELECT  CTA-ACCT-FILE-IN  ASSIGN TO "ACCTMST"
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS FS-ACCTMST.
007900
008000     SELECT  CTA-ACCT-FILE-OUT ASSIGN TO "ACCTMSN"
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS FS-ACCTMSN.
008300
008400     SELECT  CTT-TXN-FILE-IN   ASSIGN TO "TRANHST"
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS FS-TRANHST.
008700
008800     SELECT  CTT-TXN-FILE-OUT  ASSIGN TO "TRANHSN"
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS FS-TRANHSN.
009100
009200     SELECT  CTQ-REQUEST-FILE  ASSIGN TO "TRANREQ"
009300             ORGANIZATION IS LINE SEQUENTIAL
009400             FILE STATUS IS FS-TRANREQ.
009500
009600     SELECT  CTR-RESPONSE-FILE ASSIGN TO "TRANRSP"
009700             ORGANIZATION IS LINE SEQUENTIAL
009800             FILE STATUS IS FS-TRANRSP.
009900******************************************************************
010000 DATA DIVISION.
010100*-----------------------------------------------------------------
010200 FILE SECTION.
010300 FD  CTU-USER-FILE.
010400     COPY CTAUSRFD.
010500
010600 FD  CTA-ACCT-FILE-IN.
010700     COPY CTAACTFD.
010800
010900 FD  CTA-ACCT-FILE-OUT.
011000     COPY CTAACTFD REPLACING LEADING ==CTA== BY ==CTO==.
011100
011200 FD  CTT-TXN-FILE-IN.
011300     COPY CTATRNFD.
011400
011500 FD  CTT-TXN-FILE-OUT.
011600     COPY CTATRNFD REPLACING LEADING ==CTT== BY ==CTH==.
011700
011800 FD  CTQ-REQUEST-FILE.
011900     COPY CTAREQFD.
012000
012100 FD  CTR-RESPONSE-FILE.
012200     COPY CTARSPFD.
012300*-----------------------------------------------------------------
012400 WORKING-STORAGE SECTION.
012500*-----------------------------------------------------------------
012600 COPY CTAERRWS.
012700 COPY CTATIMWS.
012800
012900 01  WSF-FSTATUS.
013000     05  FS-ACCTUSR              PIC X(02) VALUE "00".
013100     05  FS-ACCTMST              PIC X(02) VALUE "00".
013200     05  FS-ACCTMSN              PIC X(02) VALUE "00".
013300     05  FS-TRANHST              PIC X(02) VALUE "00".
013400     05  FS-TRANHSN              PIC X(02) VALUE "00".
013500     05  FS-TRANREQ              PIC X(02) VALUE "00".
013600     05  FS-TRANRSP              PIC X(02) VALUE "00".
013700     05  FILLER                  PIC X(02) VALUE SPACES.
013800
013900 01  WSV-VARIABLES.
014000     05  WSV-FSTATUS             PIC X(02) VALUE SPACES.
014100     05  WSV-RUTINA              PIC X(20) VALUE SPACES.
014200     05  WSV-ACCION              PIC X(20) VALUE SPACES.
014300     05  FILLER                  PIC X(01) VALUE SPACES.
014400
014500 01  WSC-CONSTANTES.
014600     05  WSC-DAYS-LEAP-FEB       PIC 9(02) COMP VALUE 29.
014700     05  WSC-DAYS-REG-FEB        PIC 9(02) COMP VALUE 28.
014800     05  FILLER                  PIC X(01) VALUE SPACES.
014900
015000 01  WSS-SWITCHES.
015100     05  WS-FIN-CTUUSR           PIC 9(01) VALUE 0.
015200         88  FIN-CTUUSR-OK               VALUE 1.
015300     05  WS-FIN-CTAACT           PIC 9(01) VALUE 0.
015400         88  FIN-CTAACT-OK               VALUE 1.
015500     05  WS-FIN-CTTTXN           PIC 9(01) VALUE 0.
015600         88  FIN-CTTTXN-OK               VALUE 1.
015700     05  WS-FIN-CTQREQ           PIC 9(01) VALUE 0.
015800         88  FIN-CTQREQ-OK               VALUE 1.
015900     05  FILLER                  PIC X(01) VALUE SPACES.
016000
016100*-----------------------------------------------------------------
016200*    MASTER TABLES -- SAME TABLE-LOAD/TABLE-DUMP DISCIPLINE AS
016300*    CTAB010 (THE MASTER FILES CARRY NO INDEX, SEE CTAB010'S
016400*    WSU-USER-TABLE COMMENT).
016500*-----------------------------------------------------------------
016600 01  WSU-USER-TABLE.
016700     05  WSU-USER-ROW OCCURS 200 TIMES
016800                      INDEXED BY WSU-USER-IX.
016900         10  WSU-TAB-USER-ID     PIC 9(09).
017000         10  WSU-TAB-USER-NAME   PIC X(30).
017100 77  WSU-USER-COUNT              PIC 9(04) COMP VALUE 0.
017200
017300 01  WSB-ACCOUNT-TABLE.
017400     05  WSB-ACCOUNT-ROW OCCURS 2000 TIMES
017500                         INDEXED BY WSB-ACCOUNT-IX.
017600         10  WSB-TAB-ACCOUNT-ID      PIC 9(09).
017700         10  WSB-TAB-USER-ID         PIC 9(09).
017800         10  WSB-TAB-ACCOUNT-NUMBER  PIC X(10).
017900         10  WSB-TAB-STATUS          PIC X(01).
018000         10  WSB-TAB-BALANCE         PIC S9(13).
018100         10  WSB-TAB-REGISTERED-AT   PIC X(26).
018200         10  WSB-TAB-UNREGISTERED-AT PIC X(26).
018300 77  WSB-ACCOUNT-COUNT           PIC 9(04) COMP VALUE 0.
018400
018500 01  WST-TXN-TABLE.
018600     05  WST-TXN-ROW OCCURS 6000 TIMES
018700                     INDEXED BY WST-TXN-IX.
018800         10  WST-TAB-TXN-SEQ         PIC 9(09).
018900         10  WST-TAB-TXN-ID          PIC X(32).
019000         10  WST-TAB-ACCOUNT-ID      PIC 9(09).
019100         10  WST-TAB-TYPE            PIC X(01).
019200         10  WST-TAB-RESULT          PIC X(01).
019300         10  WST-TAB-AMOUNT          PIC S9(11).
019400         10  WST-TAB-BALANCE-SNAP    PIC S9(13).
019500         10  WST-TAB-TRANSACTED-AT   PIC X(26).
019600 77  WST-TXN-COUNT                PIC 9(06) COMP VALUE 0.
019700
019800*-----------------------------------------------------------------
019900*    REQUEST-PROCESSING WORK FIELDS
020000*-----------------------------------------------------------------
020100 77  WSR-FOUND-USER-SW           PIC X(01) VALUE "N".
020200     88  WSR-USER-FOUND                   VALUE "Y".
020300 77  WSR-FOUND-ACCOUNT-SW        PIC X(01) VALUE "N".
020400     88  WSR-ACCOUNT-FOUND                VALUE "Y".
020500 77  WSR-FOUND-TXN-SW            PIC X(01) VALUE "N".
020600     88  WSR-TXN-FOUND                    VALUE "Y".
020700 77  WSR-VALID-SW                PIC X(01) VALUE "Y".
020800     88  WSR-REQUEST-VALID                VALUE "Y".
020900 77  WSR-USER-ROW-IX             PIC 9(04) COMP VALUE 0.
021000 77  WSR-ACCOUNT-ROW-IX          PIC 9(04) COMP VALUE 0.
021100 77  WSR-TXN-ROW-IX              PIC 9(06) COMP VALUE 0.
021200 77  WSR-SCAN-IX                 PIC 9(06) COMP VALUE 0.
021300
021400*-----------------------------------------------------------------
021500*    ONE-YEAR-AGO CUTOFF -- COMPUTED ONCE AT START OF RUN
021600*-----------------------------------------------------------------
021700 77  WSD-CUTOFF-YEAR             PIC 9(04) COMP VALUE 0.
021800 77  WSD-CUTOFF-MONTH            PIC 9(02) COMP VALUE 0.
021900 77  WSD-CUTOFF-DAY              PIC 9(02) COMP VALUE 0.
022000 77  WSD-LEAP-QUOT               PIC 9(06) COMP VALUE 0.
022100 77  WSD-LEAP-REM-4              PIC 9(02) COMP VALUE 0.
022200 77  WSD-LEAP-REM-100            PIC 9(02) COMP VALUE 0.
022300 77  WSD-LEAP-REM-400            PIC 9(02) COMP VALUE 0.
022400 77  WSD-TXN-YEAR                PIC 9(04) VALUE 0.
022500 77  WSD-TXN-MONTH               PIC 9(02) VALUE 0.
022600 77  WSD-TXN-DAY                 PIC 9(02) VALUE 0.
022700
022800*-----------------------------------------------------------------
022900*    32-CHARACTER TRANSACTION-ID GENERATOR -- NO INTRINSIC
023000*    FUNCTIONS, A SIMPLE MANUAL LINEAR-CONGRUENTIAL CHURN OVER A
023100*    HEX-DIGIT LOOKUP TABLE (PROBLEM TICKET 007280).
023200*-----------------------------------------------------------------
023300 01  WSG-HEX-DIGITS              PIC X(16) VALUE
023400         "0123456789ABCDEF".
023500 01  WSG-HEX-DIGITS-R REDEFINES WSG-HEX-DIGITS.
023600     05  WSG-HEX-DIGIT OCCURS 16 TIMES PIC X(01).
023700 77  WSG-SEED                    PIC 9(09) COMP VALUE 1.
023800 77  WSG-SEED-NEXT               PIC 9(09) COMP VALUE 0.
023900 77  WSG-QUOTIENT                PIC 9(09) COMP VALUE 0.
024000 77  WSG-NIBBLE                  PIC 9(02) COMP VALUE 0.
024100 77  WSG-DIGIT-IX                PIC 9(02) COMP VALUE 0.
024200 77  WSG-NEW-TXN-ID              PIC X(32) VALUE SPACES.
024300
024400 77  WSX-REQUEST-COUNT           PIC 9(07) COMP VALUE 0.
024500 77  WSX-USE-OK-COUNT            PIC 9(07) COMP VALUE 0.
024600 77  WSX-USE-FAIL-COUNT          PIC 9(07) COMP VALUE 0.
024700 77  WSX-CANCEL-OK-COUNT         PIC 9(07) COMP VALUE 0.
024800 77  WSX-CANCEL-FAIL-COUNT       PIC 9(07) COMP VALUE 0.
024900 77  WSX-QUERY-COUNT             PIC 9(07) COMP VALUE 0.
025000 77  WSX-REJECT-COUNT            PIC 9(07) COMP VALUE 0.
025100
025200******************************************************************
025300 PROCEDURE DIVISION.
025400*-----------------------------------------------------------------
025500*    TOP-LEVEL FLOW -- SEE CTAB010 FOR WHY THE DETAIL PARAGRAPHS
025600*    ARE HELD BACK UNTIL AFTER 9000-EXIT.
025700*-----------------------------------------------------------------
025800 1000-INICIO-PROGRAMA.
025900*-----------------------------------------------------------------
026000     PERFORM 1010-OPEN-FILES          THRU 1010-EXIT.
026100     PERFORM 1020-LOAD-USER-TABLE     THRU 1020-EXIT.
026200     PERFORM 1030-LOAD-ACCOUNT-TABLE  THRU 1030-EXIT.
026300     PERFORM 1035-LOAD-TXN-TABLE      THRU 1035-EXIT.
026400     PERFORM 1040-OBTENER-FECHA       THRU 1040-EXIT.
026500     PERFORM 1045-CALC-CUTOFF-DATE    THRU 1045-EXIT.
026600     PERFORM 1050-READ-REQUEST        THRU 1050-EXIT.
026700
026800******************************************************************
026900 2000-PROCESO-PROGRAMA.
027000*-----------------------------------------------------------------
027100     PERFORM 2010-DISPATCH-REQUEST THRU 2010-EXIT
027200         UNTIL FIN-CTQREQ-OK.
027300
027400******************************************************************
027500 3000-FIN-PROGRAMA.
027600*-----------------------------------------------------------------
027700     PERFORM 3010-DUMP-ACCOUNT-TABLE THRU 3010-EXIT.
027800     PERFORM 3015-DUMP-TXN-TABLE     THRU 3015-EXIT.
027900     PERFORM 3020-CLOSE-FILES        THRU 3020-EXIT.
028000     PERFORM 3030-CARGA-DETALLES     THRU 3030-EXIT.
028100     STOP RUN.
028200
028300******************************************************************
028400 9000-ERROR-PGM.
028500*-----------------------------------------------------------------
028600     DISPLAY "================================".
028700     DISPLAY "------ DETALLES DE ERROR -------".
028800     DISPLAY "------      CTAB020      -------".
028900     DISPLAY "================================".
029000     DISPLAY " RUTINA          :" WSV-RUTINA.
029100     DISPLAY " ACCION DE ERROR :" WSV-ACCION.
029200     DISPLAY " CODIGO DE ERROR :" WSV-FSTATUS.
029300     DISPLAY "================================".
029400     MOVE 16 TO RETURN-CODE.
029500     STOP RUN.
029600 9000-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000*    DETAIL PARAGRAPHS
030100******************************************************************
030200 1010-OPEN-FILES.
030300     OPEN INPUT  CTU-USER-FILE
030400          INPUT  CTA-ACCT-FILE-IN
030500          INPUT  CTT-TXN-FILE-IN
030600          INPUT  CTQ-REQUEST-FILE
030700          OUTPUT CTA-ACCT-FILE-OUT
030800          OUTPUT CTT-TXN-FILE-OUT
030900          OUTPUT CTR-RESPONSE-FILE.
031000     IF (FS-ACCTUSR NOT = "00" AND NOT = "97")
031100        OR (FS-ACCTMST NOT = "00" AND NOT = "97")
031200        OR (FS-TRANHST NOT = "00" AND NOT = "97")
031300        OR (FS-TRANREQ NOT = "00" AND NOT = "97")
031400        OR (FS-ACCTMSN NOT = "00")
031500        OR (FS-TRANHSN NOT = "00")
031600        OR (FS-TRANRSP NOT = "00")
031700         MOVE "1010-OPEN-FILES"  TO WSV-RUTINA
031800         MOVE "OPEN"             TO WSV-ACCION
031900         PERFORM 9000-ERROR-PGM  THRU 9000-EXIT
032000     END-IF.
032100 1010-EXIT.
032200     EXIT.
032300
032400 1020-LOAD-USER-TABLE.
032500     PERFORM 1021-READ-ONE-USER THRU 1021-EXIT
032600         UNTIL FIN-CTUUSR-OK.
032700 1020-EXIT.
032800     EXIT.
032900
033000 1021-READ-ONE-USER.
033100     READ CTU-USER-FILE
033200         AT END
033300             SET FIN-CTUUSR-OK TO TRUE
033400         NOT AT END
033500             ADD 1 TO WSU-USER-COUNT
033600             SET WSU-USER-IX TO WSU-USER-COUNT
033700             MOVE CTU-USER-ID   TO WSU-TAB-USER-ID (WSU-USER-IX)
033800             MOVE CTU-USER-NAME TO WSU-TAB-USER-NAME (WSU-USER-IX)
033900     END-READ.
034000 1021-EXIT.
034100     EXIT.
034200
034300 1030-LOAD-ACCOUNT-TABLE.
034400     PERFORM 1031-READ-ONE-ACCOUNT THRU 1031-EXIT
034500         UNTIL FIN-CTAACT-OK.
034600 1030-EXIT.
034700     EXIT.
034800
034900 1031-READ-ONE-ACCOUNT.
035000     READ CTA-ACCT-FILE-IN
035100         AT END
035200             SET FIN-CTAACT-OK TO TRUE
035300         NOT AT END
035400             ADD 1 TO WSB-ACCOUNT-COUNT
035500             SET WSB-ACCOUNT-IX TO WSB-ACCOUNT-COUNT
035600             MOVE CTA-ACCOUNT-ID TO
035700                 WSB-TAB-ACCOUNT-ID (WSB-ACCOUNT-IX)
035800             MOVE CTA-USER-ID TO
035900                 WSB-TAB-USER-ID (WSB-ACCOUNT-IX)
036000             MOVE CTA-ACCOUNT-NUMBER TO
036100                 WSB-TAB-ACCOUNT-NUMBER (WSB-ACCOUNT-IX)
036200             MOVE CTA-ACCOUNT-STATUS TO
036300                 WSB-TAB-STATUS (WSB-ACCOUNT-IX)
036400             MOVE CTA-BALANCE TO
036500                 WSB-TAB-BALANCE (WSB-ACCOUNT-IX)
036600             MOVE CTA-REGISTERED-AT TO
036700                 WSB-TAB-REGISTERED-AT (WSB-ACCOUNT-IX)
036800             MOVE CTA-UNREGISTERED-AT TO
036900                 WSB-TAB-UNREGISTERED-AT (WSB-ACCOUNT-IX)
037000     END-READ.
037100 1031-EXIT.
037200     EXIT.
037300
037400 1035-LOAD-TXN-TABLE.
037500     PERFORM 1036-READ-ONE-TXN THRU 1036-EXIT
037600         UNTIL FIN-CTTTXN-OK.
037700 1035-EXIT.
037800     EXIT.
037900
038000 1036-READ-ONE-TXN.
038100     READ CTT-TXN-FILE-IN
038200         AT END
038300             SET FIN-CTTTXN-OK TO TRUE
038400         NOT AT END
038500             ADD 1 TO WST-TXN-COUNT
038600             SET WST-TXN-IX TO WST-TXN-COUNT
038700             MOVE CTT-TRANSACTION-SEQ TO
038800                 WST-TAB-TXN-SEQ (WST-TXN-IX)
038900             MOVE CTT-TRANSACTION-ID TO
039000                 WST-TAB-TXN-ID (WST-TXN-IX)
039100             MOVE CTT-ACCOUNT-ID TO
039200                 WST-TAB-ACCOUNT-ID (WST-TXN-IX)
039300             MOVE CTT-TRANSACTION-TYPE TO
039400                 WST-TAB-TYPE (WST-TXN-IX)
039500             MOVE CTT-TRANSACTION-RESULT TO
039600                 WST-TAB-RESULT (WST-TXN-IX)
039700             MOVE CTT-AMOUNT TO
039800                 WST-TAB-AMOUNT (WST-TXN-IX)
039900             MOVE CTT-BALANCE-SNAPSHOT TO
040000                 WST-TAB-BALANCE-SNAP (WST-TXN-IX)
040100             MOVE CTT-TRANSACTED-AT TO
040200                 WST-TAB-TRANSACTED-AT (WST-TXN-IX)
040300     END-READ.
040400 1036-EXIT.
040500     EXIT.
040600
040700 1040-OBTENER-FECHA.
040800     ACCEPT CTD-TODAY-YMD   FROM DATE YYYYMMDD.
040900     ACCEPT CTD-NOW-HHMMSS  FROM TIME.
041000     STRING CTD-TODAY-CCYY  DELIMITED BY SIZE
041100            "-"             DELIMITED BY SIZE
041200            CTD-TODAY-MM    DELIMITED BY SIZE
041300            "-"             DELIMITED BY SIZE
041400            CTD-TODAY-DD    DELIMITED BY SIZE
041500            " "             DELIMITED BY SIZE
041600            CTD-NOW-HH      DELIMITED BY SIZE
041700            ":"             DELIMITED BY SIZE
041800            CTD-NOW-MM      DELIMITED BY SIZE
041900            ":"             DELIMITED BY SIZE
042000            CTD-NOW-SS      DELIMITED BY SIZE
042100         INTO CTD-TIMESTAMP-26.
042200     COMPUTE CTD-TODAY-INT = CTD-TODAY-YMD.
042300     COMPUTE WSG-SEED = CTD-NOW-HHMMSS + 1.
042400 1040-EXIT.
042500     EXIT.
042600
042700*-----------------------------------------------------------------
042800 1045-CALC-CUTOFF-DATE.
042900*    THE CANCEL WINDOW IS "WITHIN THE LAST 1 YEAR" -- WE BUILD A
043000*    CUTOFF DATE OF TODAY MINUS ONE YEAR (SAME MONTH/DAY) AND
043100*    COMPARE CCYYMMDD VALUES; A TRANSACTED-AT ON OR AFTER THE
043200*    CUTOFF IS STILL CANCELLABLE.  FEB 29 ON A NON-LEAP CUTOFF
043300*    YEAR FOLDS BACK TO FEB 28.
043400*-----------------------------------------------------------------
043500     COMPUTE WSD-CUTOFF-YEAR  = CTD-TODAY-CCYY - 1.
043600     MOVE    CTD-TODAY-MM    TO WSD-CUTOFF-MONTH.
043700     MOVE    CTD-TODAY-DD    TO WSD-CUTOFF-DAY.
043800     DIVIDE WSD-CUTOFF-YEAR BY 4
043900         GIVING WSD-LEAP-QUOT REMAINDER WSD-LEAP-REM-4.
044000     DIVIDE WSD-CUTOFF-YEAR BY 100
044100         GIVING WSD-LEAP-QUOT REMAINDER WSD-LEAP-REM-100.
044200     DIVIDE WSD-CUTOFF-YEAR BY 400
044300         GIVING WSD-LEAP-QUOT REMAINDER WSD-LEAP-REM-400.
044400     IF WSD-LEAP-REM-4 = 0
044500             AND (WSD-LEAP-REM-100 NOT = 0 OR WSD-LEAP-REM-400 = 0)
044600         SET CTD-LEAP-YEAR TO TRUE
044700     ELSE
044800         MOVE "N" TO CTD-LEAP-YEAR-SW
044900     END-IF.
045000     IF WSD-CUTOFF-MONTH = 02 AND WSD-CUTOFF-DAY = 29
045100             AND NOT CTD-LEAP-YEAR
045200         MOVE 28 TO WSD-CUTOFF-DAY
045300     END-IF.
045400     COMPUTE CTD-ONE-YEAR-AGO-INT =
045500         (WSD-CUTOFF-YEAR * 10000) + (WSD-CUTOFF-MONTH * 100)
045600             + WSD-CUTOFF-DAY.
045700 1045-EXIT.
045800     EXIT.
045900
046000 1050-READ-REQUEST.
046100     READ CTQ-REQUEST-FILE
046200         AT END
046300             SET FIN-CTQREQ-OK TO TRUE
046400         NOT AT END
046500             ADD 1 TO WSX-REQUEST-COUNT
046600     END-READ.
046700 1050-EXIT.
046800     EXIT.
046900
047000 2010-DISPATCH-REQUEST.
047100     INITIALIZE CTR-RESPONSE-RECORD.
047200     MOVE CTQ-REQUEST-TYPE TO CTR-REQUEST-TYPE.
047300     IF CTL-VERBOSE-TRACE-ON
047400         DISPLAY "CTAB020 PROCESSING REQUEST " CTQ-REQUEST-TYPE
047500     END-IF.
047600     EVALUATE TRUE
047700         WHEN CTQ-REQ-USE-BALANCE
047800             PERFORM 2100-USE-BALANCE    THRU 2100-EXIT
047900         WHEN CTQ-REQ-CANCEL-BALANCE
048000             PERFORM 2200-CANCEL-BALANCE THRU 2200-EXIT
048100         WHEN CTQ-REQ-QUERY-TRANS
048200             PERFORM 2300-QUERY-TRANSACTION THRU 2300-EXIT
048300             ADD 1 TO WSX-QUERY-COUNT
048400         WHEN OTHER
048500             MOVE "F" TO CTR-RESULT-CODE
048600             MOVE "REQUEST_TYPE_NOT_RECOGNISED"
048700                                          TO CTR-REJECT-REASON
048800             WRITE CTR-RESPONSE-RECORD
048900             ADD 1 TO WSX-REJECT-COUNT
049000     END-EVALUATE.
049100     PERFORM 1050-READ-REQUEST THRU 1050-EXIT.
049200 2010-EXIT.
049300     EXIT.
049400
049500*=================================================================
049600*    2100-USE-BALANCE
049700*=================================================================
049800 2100-USE-BALANCE.
049900     MOVE CTQ-USER-ID        TO CTR-USER-ID.
050000     MOVE CTQ-ACCOUNT-NUMBER TO CTR-ACCOUNT-NUMBER.
050100     MOVE CTQ-AMOUNT         TO CTR-AMOUNT.
050200     MOVE "U"                TO CTR-TRANSACTION-TYPE.
050300     MOVE "Y"                TO WSR-VALID-SW.
050400     PERFORM 2110-FIND-USER THRU 2110-EXIT.
050500     IF NOT WSR-USER-FOUND
050600         MOVE "N"                  TO WSR-VALID-SW
050700         MOVE CTE-USER-NOT-FOUND   TO CTR-REJECT-REASON
050800     END-IF.
050900     PERFORM 2120-FIND-ACCOUNT THRU 2120-EXIT.
051000     IF NOT WSR-ACCOUNT-FOUND
051100         MOVE "F"                     TO CTR-RESULT-CODE
051200         IF WSR-REQUEST-VALID
051300             MOVE CTE-ACCOUNT-NOT-FOUND TO CTR-REJECT-REASON
051400         END-IF
051500         MOVE "N"                     TO WSR-VALID-SW
051600         WRITE CTR-RESPONSE-RECORD
051700         ADD 1 TO WSX-USE-FAIL-COUNT
051800         GO TO 2100-EXIT
051900     END-IF.
052000     IF WSR-REQUEST-VALID
052100         PERFORM 2130-VALIDATE-USE-BALANCE THRU 2130-EXIT
052200     END-IF.
052300     IF NOT WSR-REQUEST-VALID
052400         PERFORM 2160-SAVE-FAILED-USE THRU 2160-EXIT
052500         GO TO 2100-EXIT
052600     END-IF.
052700     PERFORM 2140-POST-USE-BALANCE    THRU 2140-EXIT.
052800     PERFORM 2150-WRITE-USE-TRANSACTION THRU 2150-EXIT.
052900     MOVE "S"              TO CTR-RESULT-CODE.
053000     MOVE CTD-TIMESTAMP-26 TO CTR-EVENT-AT.
053100     WRITE CTR-RESPONSE-RECORD.
053200     ADD 1 TO WSX-USE-OK-COUNT.
053300 2100-EXIT.
053400     EXIT.
053500
053600 2110-FIND-USER.
053700     MOVE "N" TO WSR-FOUND-USER-SW.
053800     IF WSU-USER-COUNT > 0
053900         SET WSU-USER-IX TO 1
054000         SEARCH WSU-USER-ROW
054100             AT END
054200                 CONTINUE
054300             WHEN WSU-TAB-USER-ID (WSU-USER-IX) = CTQ-USER-ID
054400                 MOVE "Y" TO WSR-FOUND-USER-SW
054500                 MOVE WSU-USER-IX TO WSR-USER-ROW-IX
054600         END-SEARCH
054700     END-IF.
054800 2110-EXIT.
054900     EXIT.
055000
055100 2120-FIND-ACCOUNT.
055200     MOVE "N" TO WSR-FOUND-ACCOUNT-SW.
055300     IF WSB-ACCOUNT-COUNT > 0
055400         SET WSB-ACCOUNT-IX TO 1
055500         SEARCH WSB-ACCOUNT-ROW
055600             AT END
055700                 CONTINUE
055800             WHEN WSB-TAB-ACCOUNT-NUMBER (WSB-ACCOUNT-IX)
055900                      = CTQ-ACCOUNT-NUMBER
056000                 MOVE "Y" TO WSR-FOUND-ACCOUNT-SW
056100                 MOVE WSB-ACCOUNT-IX TO WSR-ACCOUNT-ROW-IX
056200         END-SEARCH
056300     END-IF.
056400 2120-EXIT.
056500     EXIT.
056600
056700 2130-VALIDATE-USE-BALANCE.
056800     IF WSB-TAB-USER-ID (WSR-ACCOUNT-ROW-IX) NOT = CTQ-USER-ID
056900         MOVE "N"                        TO WSR-VALID-SW
057000         MOVE CTE-USER-ACCOUNT-UN-MATCH  TO CTR-REJECT-REASON
057100         GO TO 2130-EXIT
057200     END-IF.
057300     IF WSB-TAB-STATUS (WSR-ACCOUNT-ROW-IX) NOT = "I"
057400         MOVE "N"                        TO WSR-VALID-SW
057500         MOVE CTE-ACCOUNT-ALREADY-UNREG  TO CTR-REJECT-REASON
057600         GO TO 2130-EXIT
057700     END-IF.
057800     IF CTQ-AMOUNT > WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX)
057900         MOVE "N"                        TO WSR-VALID-SW
058000         MOVE CTE-AMOUNT-EXCEED-BALANCE  TO CTR-REJECT-REASON
058100     END-IF.
058200 2130-EXIT.
058300     EXIT.
058400
058500 2140-POST-USE-BALANCE.
058600     COMPUTE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) =
058700         WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) - CTQ-AMOUNT.
058800 2140-EXIT.
058900     EXIT.
059000
059100 2150-WRITE-USE-TRANSACTION.
059200     PERFORM 2170-NEXT-TRANSACTION-ID THRU 2170-EXIT.
059300     ADD 1 TO WST-TXN-COUNT.
059400     SET WST-TXN-IX TO WST-TXN-COUNT.
059500     MOVE WST-TXN-COUNT    TO WST-TAB-TXN-SEQ (WST-TXN-IX).
059600     MOVE WSG-NEW-TXN-ID   TO WST-TAB-TXN-ID (WST-TXN-IX).
059700     MOVE WSB-TAB-ACCOUNT-ID (WSR-ACCOUNT-ROW-IX) TO
059800         WST-TAB-ACCOUNT-ID (WST-TXN-IX).
059900     MOVE "U"              TO WST-TAB-TYPE (WST-TXN-IX).
060000     MOVE "S"              TO WST-TAB-RESULT (WST-TXN-IX).
060100     MOVE CTQ-AMOUNT       TO WST-TAB-AMOUNT (WST-TXN-IX).
060200     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO
060300         WST-TAB-BALANCE-SNAP (WST-TXN-IX).
060400     MOVE CTD-TIMESTAMP-26 TO WST-TAB-TRANSACTED-AT (WST-TXN-IX).
060500     MOVE WSG-NEW-TXN-ID   TO CTR-TRANSACTION-ID.
060600     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO CTR-BALANCE.
060700 2150-EXIT.
060800     EXIT.
060900
061000*-----------------------------------------------------------------
061100 2160-SAVE-FAILED-USE.
061200*    WRITES THE FAIL-RESULT HISTORY ROW FOR A REJECTED
061300*    USE-BALANCE ATTEMPT.  THE ACCOUNT IS ALREADY LOCATED BY THE
061400*    TIME WE GET HERE (2100 ONLY CALLS THIS AFTER 2120 SUCCEEDS);
061500*    THE BALANCE IS LEFT UNTOUCHED.
061600*-----------------------------------------------------------------
061700     PERFORM 2170-NEXT-TRANSACTION-ID THRU 2170-EXIT.
061800     ADD 1 TO WST-TXN-COUNT.
061900     SET WST-TXN-IX TO WST-TXN-COUNT.
062000     MOVE WST-TXN-COUNT    TO WST-TAB-TXN-SEQ (WST-TXN-IX).
062100     MOVE WSG-NEW-TXN-ID   TO WST-TAB-TXN-ID (WST-TXN-IX).
062200     MOVE WSB-TAB-ACCOUNT-ID (WSR-ACCOUNT-ROW-IX) TO
062300         WST-TAB-ACCOUNT-ID (WST-TXN-IX).
062400     MOVE "U"              TO WST-TAB-TYPE (WST-TXN-IX).
062500     MOVE "F"              TO WST-TAB-RESULT (WST-TXN-IX).
062600     MOVE CTQ-AMOUNT       TO WST-TAB-AMOUNT (WST-TXN-IX).
062700     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO
062800         WST-TAB-BALANCE-SNAP (WST-TXN-IX).
062900     MOVE CTD-TIMESTAMP-26 TO WST-TAB-TRANSACTED-AT (WST-TXN-IX).
063000     MOVE "F"              TO CTR-RESULT-CODE.
063100     MOVE WSG-NEW-TXN-ID   TO CTR-TRANSACTION-ID.
063200     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO CTR-BALANCE.
063300     MOVE CTD-TIMESTAMP-26 TO CTR-EVENT-AT.
063400     WRITE CTR-RESPONSE-RECORD.
063500     ADD 1 TO WSX-USE-FAIL-COUNT.
063600 2160-EXIT.
063700     EXIT.
063800
063900*-----------------------------------------------------------------
064000 2170-NEXT-TRANSACTION-ID.
064100*    BUILDS A FRESH 32-CHARACTER HEX ID BY CHURNING A SIMPLE
064200*    LINEAR-CONGRUENTIAL SEED ONE NIBBLE AT A TIME.  NOT
064300*    CRYPTOGRAPHICALLY RANDOM -- ONLY NEEDS TO BE UNIQUE WITHIN A
064400*    RUN, WHICH THE COUNTER-MIXED SEED GUARANTEES.
064500*-----------------------------------------------------------------
064600     MOVE SPACES TO WSG-NEW-TXN-ID.
064700     PERFORM 2171-CHURN-ONE-DIGIT THRU 2171-EXIT
064800         VARYING WSG-DIGIT-IX FROM 1 BY 1
064900         UNTIL WSG-DIGIT-IX > 32.
065000 2170-EXIT.
065100     EXIT.
065200
065300 2171-CHURN-ONE-DIGIT.
065400     COMPUTE WSG-SEED-NEXT =
065500         (WSG-SEED * 1103) + WST-TXN-COUNT + WSG-DIGIT-IX + 7.
065600     DIVIDE WSG-SEED-NEXT BY 99991
065700         GIVING WSG-QUOTIENT REMAINDER WSG-SEED.
065800     DIVIDE WSG-SEED BY 16
065900         GIVING WSG-QUOTIENT REMAINDER WSG-NIBBLE.
066000     MOVE WSG-HEX-DIGIT (WSG-NIBBLE + 1)
066100         TO WSG-NEW-TXN-ID (WSG-DIGIT-IX:1).
066200 2171-EXIT.
066300     EXIT.
066400
066500*=================================================================
066600*    2200-CANCEL-BALANCE
066700*=================================================================
066800 2200-CANCEL-BALANCE.
066900     MOVE CTQ-TRANSACTION-ID TO CTR-TRANSACTION-ID.
067000     MOVE CTQ-ACCOUNT-NUMBER TO CTR-ACCOUNT-NUMBER.
067100     MOVE CTQ-AMOUNT         TO CTR-AMOUNT.
067200     MOVE "C"                TO CTR-TRANSACTION-TYPE.
067300     MOVE "Y"                TO WSR-VALID-SW.
067400     PERFORM 2210-FIND-TRANSACTION THRU 2210-EXIT.
067500     IF NOT WSR-TXN-FOUND
067600         MOVE "N"                       TO WSR-VALID-SW
067700         MOVE CTE-TRANSACTION-NOT-FOUND TO CTR-REJECT-REASON
067800     END-IF.
067900     PERFORM 2120-FIND-ACCOUNT THRU 2120-EXIT.
068000     IF NOT WSR-ACCOUNT-FOUND
068100         MOVE "F"                     TO CTR-RESULT-CODE
068200         IF WSR-REQUEST-VALID
068300             MOVE CTE-ACCOUNT-NOT-FOUND TO CTR-REJECT-REASON
068400         END-IF
068500         MOVE "N"                     TO WSR-VALID-SW
068600         WRITE CTR-RESPONSE-RECORD
068700         ADD 1 TO WSX-CANCEL-FAIL-COUNT
068800         GO TO 2200-EXIT
068900     END-IF.
069000     IF WSR-REQUEST-VALID
069100         PERFORM 2230-VALIDATE-CANCEL-BALANCE THRU 2230-EXIT
069200     END-IF.
069300     IF NOT WSR-REQUEST-VALID
069400         PERFORM 2260-SAVE-FAILED-CANCEL THRU 2260-EXIT
069500         GO TO 2200-EXIT
069600     END-IF.
069700     PERFORM 2240-POST-CANCEL-BALANCE     THRU 2240-EXIT.
069800     PERFORM 2250-WRITE-CANCEL-TRANSACTION THRU 2250-EXIT.
069900     MOVE "S"              TO CTR-RESULT-CODE.
070000     MOVE CTD-TIMESTAMP-26 TO CTR-EVENT-AT.
070100     WRITE CTR-RESPONSE-RECORD.
070200     ADD 1 TO WSX-CANCEL-OK-COUNT.
070300 2200-EXIT.
070400     EXIT.
070500
070600 2210-FIND-TRANSACTION.
070700     MOVE "N" TO WSR-FOUND-TXN-SW.
070800     IF WST-TXN-COUNT > 0
070900         SET WST-TXN-IX TO 1
071000         SEARCH WST-TXN-ROW
071100             AT END
071200                 CONTINUE
071300             WHEN WST-TAB-TXN-ID (WST-TXN-IX) = CTQ-TRANSACTION-ID
071400                 MOVE "Y" TO WSR-FOUND-TXN-SW
071500                 MOVE WST-TXN-IX TO WSR-TXN-ROW-IX
071600         END-SEARCH
071700     END-IF.
071800 2210-EXIT.
071900     EXIT.
072000
072100 2230-VALIDATE-CANCEL-BALANCE.
072200     IF WST-TAB-ACCOUNT-ID (WSR-TXN-ROW-IX) NOT =
072300             WSB-TAB-ACCOUNT-ID (WSR-ACCOUNT-ROW-IX)
072400         MOVE "N"                         TO WSR-VALID-SW
072500         MOVE CTE-TRANS-ACCOUNT-UN-MATCH  TO CTR-REJECT-REASON
072600         GO TO 2230-EXIT
072700     END-IF.
072800     IF CTQ-AMOUNT NOT = WST-TAB-AMOUNT (WSR-TXN-ROW-IX)
072900         MOVE "N"                   TO WSR-VALID-SW
073000         MOVE CTE-CANCEL-MUST-FULLY TO CTR-REJECT-REASON
073100         GO TO 2230-EXIT
073200     END-IF.
073300     MOVE WST-TAB-TRANSACTED-AT (WSR-TXN-ROW-IX) (1:4)
073400         TO WSD-TXN-YEAR.
073500     MOVE WST-TAB-TRANSACTED-AT (WSR-TXN-ROW-IX) (6:2)
073600         TO WSD-TXN-MONTH.
073700     MOVE WST-TAB-TRANSACTED-AT (WSR-TXN-ROW-IX) (9:2)
073800         TO WSD-TXN-DAY.
073900     COMPUTE CTD-TRANS-DATE-INT =
074000         (WSD-TXN-YEAR * 10000) + (WSD-TXN-MONTH * 100)
074100             + WSD-TXN-DAY.
074200     IF CTD-TRANS-DATE-INT < CTD-ONE-YEAR-AGO-INT
074300         MOVE "N"                     TO WSR-VALID-SW
074400         MOVE CTE-TOO-OLD-TO-CANCEL   TO CTR-REJECT-REASON
074500     END-IF.
074600 2230-EXIT.
074700     EXIT.
074800
074900 2240-POST-CANCEL-BALANCE.
075000     COMPUTE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) =
075100         WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) + CTQ-AMOUNT.
075200 2240-EXIT.
075300     EXIT.
075400
075500 2250-WRITE-CANCEL-TRANSACTION.
075600     PERFORM 2170-NEXT-TRANSACTION-ID THRU 2170-EXIT.
075700     ADD 1 TO WST-TXN-COUNT.
075800     SET WST-TXN-IX TO WST-TXN-COUNT.
075900     MOVE WST-TXN-COUNT    TO WST-TAB-TXN-SEQ (WST-TXN-IX).
076000     MOVE WSG-NEW-TXN-ID   TO WST-TAB-TXN-ID (WST-TXN-IX).
076100     MOVE WSB-TAB-ACCOUNT-ID (WSR-ACCOUNT-ROW-IX) TO
076200         WST-TAB-ACCOUNT-ID (WST-TXN-IX).
076300     MOVE "C"              TO WST-TAB-TYPE (WST-TXN-IX).
076400     MOVE "S"              TO WST-TAB-RESULT (WST-TXN-IX).
076500     MOVE CTQ-AMOUNT       TO WST-TAB-AMOUNT (WST-TXN-IX).
076600     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO
076700         WST-TAB-BALANCE-SNAP (WST-TXN-IX).
076800     MOVE CTD-TIMESTAMP-26 TO WST-TAB-TRANSACTED-AT (WST-TXN-IX).
076900     MOVE WSG-NEW-TXN-ID   TO CTR-TRANSACTION-ID.
077000     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO CTR-BALANCE.
077100 2250-EXIT.
077200     EXIT.
077300
077400 2260-SAVE-FAILED-CANCEL.
077500     PERFORM 2170-NEXT-TRANSACTION-ID THRU 2170-EXIT.
077600     ADD 1 TO WST-TXN-COUNT.
077700     SET WST-TXN-IX TO WST-TXN-COUNT.
077800     MOVE WST-TXN-COUNT    TO WST-TAB-TXN-SEQ (WST-TXN-IX).
077900     MOVE WSG-NEW-TXN-ID   TO WST-TAB-TXN-ID (WST-TXN-IX).
078000     MOVE WSB-TAB-ACCOUNT-ID (WSR-ACCOUNT-ROW-IX) TO
078100         WST-TAB-ACCOUNT-ID (WST-TXN-IX).
078200     MOVE "C"              TO WST-TAB-TYPE (WST-TXN-IX).
078300     MOVE "F"              TO WST-TAB-RESULT (WST-TXN-IX).
078400     MOVE CTQ-AMOUNT       TO WST-TAB-AMOUNT (WST-TXN-IX).
078500     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO
078600         WST-TAB-BALANCE-SNAP (WST-TXN-IX).
078700     MOVE CTD-TIMESTAMP-26 TO WST-TAB-TRANSACTED-AT (WST-TXN-IX).
078800     MOVE "F"              TO CTR-RESULT-CODE.
078900     MOVE WSG-NEW-TXN-ID   TO CTR-TRANSACTION-ID.
079000     MOVE WSB-TAB-BALANCE (WSR-ACCOUNT-ROW-IX) TO CTR-BALANCE.
079100     MOVE CTD-TIMESTAMP-26 TO CTR-EVENT-AT.
079200     WRITE CTR-RESPONSE-RECORD.
079300     ADD 1 TO WSX-CANCEL-FAIL-COUNT.
079400 2260-EXIT.
079500     EXIT.
079600
079700*=================================================================
079800*    2300-QUERY-TRANSACTION
079900*=================================================================
080000 2300-QUERY-TRANSACTION.
080100     MOVE CTQ-TRANSACTION-ID TO CTR-TRANSACTION-ID.
080200     PERFORM 2210-FIND-TRANSACTION THRU 2210-EXIT.
080300     IF WSR-TXN-FOUND
080400         MOVE "S"                              TO CTR-RESULT-CODE
080500         MOVE WST-TAB-ACCOUNT-ID (WSR-TXN-ROW-IX) TO
080600             CTR-ACCOUNT-ID
080700         MOVE WST-TAB-TYPE (WSR-TXN-ROW-IX)       TO
080800             CTR-TRANSACTION-TYPE
080900         MOVE WST-TAB-AMOUNT (WSR-TXN-ROW-IX)     TO
081000             CTR-AMOUNT
081100         MOVE WST-TAB-BALANCE-SNAP (WSR-TXN-ROW-IX) TO
081200             CTR-BALANCE
081300         MOVE WST-TAB-TRANSACTED-AT (WSR-TXN-ROW-IX) TO
081400             CTR-EVENT-AT
081500         IF WST-TAB-RESULT (WSR-TXN-ROW-IX) NOT = "S"
081600             MOVE "F" TO CTR-RESULT-CODE
081700         END-IF
081800     ELSE
081900         MOVE "F"                          TO CTR-RESULT-CODE
082000         MOVE CTE-TRANSACTION-NOT-FOUND    TO CTR-REJECT-REASON
082100     END-IF.
082200     WRITE CTR-RESPONSE-RECORD.
082300 2300-EXIT.
082400     EXIT.
082500
082600*=================================================================
082700*    END-OF-JOB
082800*=================================================================
082900 3010-DUMP-ACCOUNT-TABLE.
083000     IF WSB-ACCOUNT-COUNT > 0
083100         PERFORM 3011-WRITE-ONE-ACCOUNT THRU 3011-EXIT
083200             VARYING WSR-SCAN-IX FROM 1 BY 1
083300             UNTIL WSR-SCAN-IX > WSB-ACCOUNT-COUNT
083400     END-IF.
083500 3010-EXIT.
083600     EXIT.
083700
083800 3011-WRITE-ONE-ACCOUNT.
083900     INITIALIZE CTO-ACCOUNT-RECORD.
084000     MOVE WSB-TAB-ACCOUNT-ID (WSR-SCAN-IX)     TO
084100         CTO-ACCOUNT-ID.
084200     MOVE WSB-TAB-USER-ID (WSR-SCAN-IX)        TO
084300         CTO-USER-ID.
084400     MOVE WSB-TAB-ACCOUNT-NUMBER (WSR-SCAN-IX) TO
084500         CTO-ACCOUNT-NUMBER.
084600     MOVE WSB-TAB-STATUS (WSR-SCAN-IX)         TO
084700         CTO-ACCOUNT-STATUS.
084800     MOVE WSB-TAB-BALANCE (WSR-SCAN-IX)        TO
084900         CTO-BALANCE.
085000     MOVE WSB-TAB-REGISTERED-AT (WSR-SCAN-IX)  TO
085100         CTO-REGISTERED-AT.
085200     MOVE WSB-TAB-UNREGISTERED-AT (WSR-SCAN-IX) TO
085300         CTO-UNREGISTERED-AT.
085400     WRITE CTO-ACCOUNT-RECORD.
085500 3011-EXIT.
085600     EXIT.
085700
085800 3015-DUMP-TXN-TABLE.
085900     IF WST-TXN-COUNT > 0
086000         PERFORM 3016-WRITE-ONE-TXN THRU 3016-EXIT
086100             VARYING WSR-SCAN-IX FROM 1 BY 1
086200             UNTIL WSR-SCAN-IX > WST-TXN-COUNT
086300     END-IF.
086400 3015-EXIT.
086500     EXIT.
086600
086700 3016-WRITE-ONE-TXN.
086800     INITIALIZE CTH-TRANSACTION-RECORD.
086900     MOVE WST-TAB-TXN-SEQ (WSR-SCAN-IX)       TO
087000         CTH-TRANSACTION-SEQ.
087100     MOVE WST-TAB-TXN-ID (WSR-SCAN-IX)        TO
087200         CTH-TRANSACTION-ID.
087300     MOVE WST-TAB-ACCOUNT-ID (WSR-SCAN-IX)    TO
087400         CTH-ACCOUNT-ID.
087500     MOVE WST-TAB-TYPE (WSR-SCAN-IX)          TO
087600         CTH-TRANSACTION-TYPE.
087700     MOVE WST-TAB-RESULT (WSR-SCAN-IX)        TO
087800         CTH-TRANSACTION-RESULT.
087900     MOVE WST-TAB-AMOUNT (WSR-SCAN-IX)        TO
088000         CTH-AMOUNT.
088100     MOVE WST-TAB-BALANCE-SNAP (WSR-SCAN-IX)  TO
088200         CTH-BALANCE-SNAPSHOT.
088300     MOVE WST-TAB-TRANSACTED-AT (WSR-SCAN-IX) TO
088400         CTH-TRANSACTED-AT.
088500     WRITE CTH-TRANSACTION-RECORD.
088600 3016-EXIT.
088700     EXIT.
088800
088900 3020-CLOSE-FILES.
089000     CLOSE CTU-USER-FILE
089100           CTA-ACCT-FILE-IN
089200           CTA-ACCT-FILE-OUT
089300           CTT-TXN-FILE-IN
089400           CTT-TXN-FILE-OUT
089500           CTQ-REQUEST-FILE
089600           CTR-RESPONSE-FILE.
089700 3020-EXIT.
089800     EXIT.
089900
090000 3030-CARGA-DETALLES.
090100     DISPLAY "=================================".
090200     DISPLAY "------- DETALLES PROCESO --------".
090300     DISPLAY "-------      CTAB020     --------".
090400     DISPLAY "=================================".
090500     DISPLAY "REQUESTS LEIDOS      = " WSX-REQUEST-COUNT.
090600     DISPLAY "USE-BALANCE OK       = " WSX-USE-OK-COUNT.
090700     DISPLAY "USE-BALANCE FAIL     = " WSX-USE-FAIL-COUNT.
090800     DISPLAY "CANCEL-BALANCE OK    = " WSX-CANCEL-OK-COUNT.
090900     DISPLAY "CANCEL-BALANCE FAIL  = " WSX-CANCEL-FAIL-COUNT.
091000     DISPLAY "QUERY-TRANSACTION    = " WSX-QUERY-COUNT.
091100     DISPLAY "RECHAZADOS           = " WSX-REJECT-COUNT.
091200     DISPLAY "=================================".
091300     MOVE 00 TO RETURN-CODE.
091400 3030-EXIT.
091500     EXIT.
091600
